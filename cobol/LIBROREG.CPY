000100******************************************************************        
000200*    COPY LIBROREG                                               *        
000300*    MAESTRO DE LIBROS - SISTEMA DE CONTROL DE BIBLIOTECA        *        
000400*    UNA POSICION POR TITULO EN EXISTENCIA.                      *        
000500******************************************************************        
000600*    PEDR 06/1991 - CREACION DEL LAYOUT PARA CARGA INICIAL       *PEDR9100
000700*    PEDR 09/1997 - SE AGREGA LIB-DISPONIBLE COMO INDICADOR      *PEDR9700
000800*                   DERIVADO, ANTES SE CALCULABA EN CADA PANTALLA*        
000900******************************************************************        
001000 01  REG-LIBROREG.                                                        
001100     02  LIB-ISBN                PIC X(13).                               
001200     02  LIB-TITULO              PIC X(40).                               
001300     02  LIB-AUTOR               PIC X(30).                               
001400     02  LIB-GENERO              PIC X(15).                               
001500     02  LIB-ANIO-PUBLICACION    PIC 9(04).                               
001600     02  LIB-EJEMPLARES-TOTAL    PIC 9(03).                               
001700     02  LIB-EJEMPLARES-DISP     PIC 9(03).                               
001800     02  LIB-DISPONIBLE          PIC X(01).                               
001900         88  LIB-SI-DISPONIBLE            VALUE 'Y'.                      
002000         88  LIB-NO-DISPONIBLE            VALUE 'N'.                      
002100     02  LIB-FILLER              PIC X(10) VALUE SPACES.                  
