000100******************************************************************        
000200*    COPY CDNUMENT                                               *        
000300*    ENTRADA DEL JUEGO DE NUMEROS - CONTEO REGRESIVO             *        
000400*    UNA SOLA POSICION POR CORRIDA, NUMEROS FUENTE Y META.       *        
000500******************************************************************        
000600*    PEDR 11/1994 - CREACION DEL LAYOUT PARA EL JUEGO DE NUMEROS *PEDR9400
000700******************************************************************        
000800 01  REG-CDNUMENT.                                                        
000900     02  CDN-CANTIDAD-NUMEROS    PIC 9(01).                               
001000     02  CDN-NUMEROS             PIC 9(03) OCCURS 6 TIMES.                
001100     02  CDN-META                PIC 9(03).                               
001200     02  CDN-FILLER              PIC X(10) VALUE SPACES.                  
