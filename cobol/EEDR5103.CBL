000100******************************************************************        
000200* FECHA       : 11/03/1990                                       *        
000300* PROGRAMADOR : PEDRO ENRIQUE DUARTE RIOS (PEDR)                 *        
000400* APLICACION  : BIBLIOTECA                                       *        
000500* PROGRAMA    : EEDR5103                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : VALIDA Y DERIVA LA FICHA DE CADA LIBRO RECIBIDA  *        
000800*             : EN EL LOTE (VIGENCIA, CLASICO, DISPONIBILIDAD)   *        
000900*             : SIN MAESTRO, CADA FICHA SE PROCESA SOLA.         *        
001000* ARCHIVOS    : BOOKDET=C, REPORTE=A                             *        
001100* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *        
001200* PROGRAMA(S) : NO APLICA                                        *        
001300* BPM/RATIONAL: 104514                                           *        
001400* NOMBRE      : VALIDACION DE FICHAS DE LIBRO POR LOTE           *        
001500******************************************************************        
001600*                 H I S T O R I A L   D E   C A M B I O S        *        
001700******************************************************************        
001800* PEDR 11/03/1990 - VERSION ORIGINAL, ADAPTADA DE LA RUTINA DE   *PEDR9000
001900*                   VALIDACION DE EEDR3002                       *        
002000* PEDR 02/08/1990 - SE AGREGA LA BANDERA DE LIBRO CLASICO        *PEDR9000
002100* CHAL 17/01/1992 - SE AGREGA CONTROL TOTAL DE FICHAS VALIDAS    *CHAL9200
002200* MRAM 29/06/1994 - EL ANIO DE CORTE SE RECIBE POR SYSIN EN VEZ  *MRAM9400
002300*                   DE TOMARSE DEL RELOJ DEL SISTEMA             *        
002400* CHAL 14/10/1996 - SE AGREGA VISTA ALTERNA DEL ISBN PARA LA     *CHAL9600
002500*                   BITACORA DE FICHAS RECHAZADAS                *        
002600* MRAM 20/11/1998 - REVISION PREVENTIVA MILENIO, CAMPO DE ANIO   *MRAM9800
002700*                   DE CORTE CONFIRMADO EN 9(04)                 *        
002800* PEDR 08/02/1999 - CIERRE DE REVISION MILENIO, SIN HALLAZGOS    *PEDR9900
002900* CHAL 25/05/2002 - SE AGREGA SWITCH UPSI-0 DE TRAZA DE DEPURA   *CHAL0200
003000* MRAM 13/09/2005 - SE ESTANDARIZA EL CORTE DE ESTADISTICAS      *MRAM0500
003100* PEDR 07/06/2009 - SE EDITA EL PRECIO DEL LIBRO CON MASCARA     *PEDR0900
003200*                   ANTES DE ESCRIBIR EL DETALLE DE LA FICHA     *        
003300******************************************************************        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.    EEDR5103.                                                 
003600 AUTHOR.        PEDRO ENRIQUE DUARTE RIOS.                                
003700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA BIBLIOTECA.               
003800 DATE-WRITTEN.  11/03/1990.                                               
003900 DATE-COMPILED.                                                           
004000 SECURITY.      USO INTERNO UNICAMENTE - NO DISTRIBUIR.                   
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS CLASE-SI-NO IS 'Y' 'N'                                         
004700     UPSI-0 ON STATUS IS WKS-SW-TRAZA-ON                                  
004800            OFF STATUS IS WKS-SW-TRAZA-OFF.                               
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT BOOKDET  ASSIGN TO BOOKDET                                    
005300            ORGANIZATION IS LINE SEQUENTIAL                               
005400            FILE STATUS  IS FS-BOOKDET.                                   
005500     SELECT REPORTE  ASSIGN TO REPORTE                                    
005600            ORGANIZATION IS LINE SEQUENTIAL                               
005700            FILE STATUS  IS FS-REPORTE.                                   
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100******************************************************************        
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006300******************************************************************        
006400*   LOTE DE FICHAS DE LIBRO A VALIDAR, SIN MAESTRO                        
006500 FD  BOOKDET.                                                             
006600     COPY FICHAREG.                                                       
006700*   REPORTE DE VALIDACION DE FICHAS                                       
006800 FD  REPORTE.                                                             
006900 01  REG-REPORTE                 PIC X(96).                               
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200******************************************************************        
007300*                VARIABLES DE FILE STATUS                        *        
007400******************************************************************        
007500 01  WKS-FILE-STATUS.                                                     
007600     02  FS-BOOKDET               PIC 9(02) VALUE ZEROES.                 
007700     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.                 
007800     02  WKS-FS-FILLER            PIC X(10) VALUE SPACES.                 
007900                                                                          
008000******************************************************************        
008100*                BANDERAS DE FIN DE ARCHIVO                      *        
008200******************************************************************        
008300 01  WKS-BANDERAS.                                                        
008400     02  WKS-FIN-BOOKDET          PIC 9(01) VALUE ZEROES.                 
008500         88  FIN-BOOKDET                   VALUE 1.                       
008600     02  WKS-SW-TRAZA             PIC 9(01) VALUE ZEROES.                 
008700         88  WKS-SW-TRAZA-ON               VALUE 1.                       
008800         88  WKS-SW-TRAZA-OFF              VALUE 0.                       
008900     02  WKS-BAN-FILLER           PIC X(06) VALUE SPACES.                 
009000                                                                          
009100******************************************************************        
009200*               PARAMETRO DE CORTE RECIBIDO POR SYSIN            *        
009300******************************************************************        
009400 01  WKS-PARAMETROS.                                                      
009500     02  WKS-ANIO-CORTE           PIC 9(04) VALUE ZEROES.                 
009600     02  WKS-PAR-FILLER           PIC X(76) VALUE SPACES.                 
009700                                                                          
009800*--> VISTA ALTERNA DEL ANIO DE CORTE: SIGLO Y ANIO CORTO, PARA            
009900*    QUE LA BITACORA LO MUESTRE EN FORMATO DE DOS DIGITOS.                
010000 01  WKS-ANIO-CORTE-R REDEFINES WKS-PARAMETROS.                           
010100     02  WKS-ANIO-SIGLO           PIC 9(02).                              
010200     02  WKS-ANIO-CORTO           PIC 9(02).                              
010300     02  FILLER                   PIC X(76).                              
010400                                                                          
010500******************************************************************        
010600*               VARIABLES DE FICHA EN PROCESO                    *        
010700******************************************************************        
010800 01  WKS-FICHA-TRABAJO.                                                   
010900     02  WKS-FICHA-VALIDA         PIC 9(01) VALUE ZERO.                   
011000         88  WKS-FICHA-ES-VALIDA            VALUE 1.                      
011100     02  WKS-PRECIO-EDITADO       PIC ZZZZ9.99.                           
011200     02  WKS-FIC-FILLER           PIC X(05) VALUE SPACES.                 
011300                                                                          
011400*--> VISTA ALTERNA DEL ISBN DE LA FICHA: PREFIJO DE EDITORIAL             
011500 01  WKS-ISBN-AUX.                                                        
011600     02  WKS-ISBN-PREFIJO-ED      PIC X(05).                              
011700     02  WKS-ISBN-RESTO           PIC X(08).                              
011800 01  WKS-ISBN-AUX-R REDEFINES WKS-ISBN-AUX.                               
011900     02  WKS-ISBN-COMPLETO        PIC X(13).                              
012000                                                                          
012100*--> VISTA ALTERNA DEL ANIO DE PUBLICACION DE LA FICHA: SIGLO             
012200*    Y ANIO CORTO, PARA LA LINEA DE TRAZA DE EDAD DEL LIBRO.              
012300 01  WKS-ANIO-PUB-AUX.                                                    
012400     02  WKS-ANIO-PUB-VALOR       PIC 9(04).                              
012500 01  WKS-ANIO-PUB-AUX-R REDEFINES WKS-ANIO-PUB-AUX.                       
012600     02  WKS-ANIO-PUB-SIGLO       PIC 9(02).                              
012700     02  WKS-ANIO-PUB-CORTO       PIC 9(02).                              
012800                                                                          
012900******************************************************************        
013000*                     CONTADORES DE CONTROL                      *        
013100******************************************************************        
013200 77  WKS-CNT-LEIDAS               PIC S9(05) COMP VALUE ZERO.             
013300                                                                          
013400 01  WKS-CONTADORES.                                                      
013500     02  WKS-CNT-VALIDAS          PIC S9(05) COMP VALUE ZERO.             
013600     02  WKS-CNT-CLASICAS         PIC S9(05) COMP VALUE ZERO.             
013700     02  WKS-MASCARA              PIC ZZZZ9.                              
013800     02  WKS-CNT-FILLER           PIC X(06) VALUE SPACES.                 
013900                                                                          
014000 PROCEDURE DIVISION.                                                      
014100******************************************************************        
014200 000-MAIN SECTION.                                                        
014300     PERFORM 050-LEE-PARAMETROS                                           
014400     PERFORM 100-APERTURA-ARCHIVOS                                        
014500     PERFORM 200-PROCESA-FICHAS                                           
014600     PERFORM 300-ESTADISTICAS                                             
014700     PERFORM 900-CIERRA-ARCHIVOS                                          
014800     STOP RUN.                                                            
014900 000-MAIN-E. EXIT.                                                        
015000                                                                          
015100*--> EL ANIO DE CORTE SE RECIBE DEL OPERADOR POR SYSIN EN VEZ             
015200*    DE LEERSE DEL RELOJ DEL SISTEMA (REGLA DE VALIDEZ UNIT 3).           
015300 050-LEE-PARAMETROS SECTION.                                              
015400     ACCEPT WKS-ANIO-CORTE FROM SYSIN                                     
015500     IF WKS-SW-TRAZA-ON                                                   
015600        DISPLAY '>>> ANIO DE CORTE RECIBIDO: ' WKS-ANIO-SIGLO             
015700                WKS-ANIO-CORTO UPON CONSOLE                               
015800     END-IF.                                                              
015900 050-LEE-PARAMETROS-E. EXIT.                                              
016000                                                                          
016100 100-APERTURA-ARCHIVOS SECTION.                                           
016200     OPEN INPUT  BOOKDET                                                  
016300          OUTPUT REPORTE                                                  
016400     IF FS-BOOKDET NOT = 0 OR FS-REPORTE NOT = 0                          
016500        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE EEDR5103 ***'             
016600                UPON CONSOLE                                              
016700        DISPLAY 'FS-BOOKDET=' FS-BOOKDET ' FS-REPORTE=' FS-REPORTE        
016800                UPON CONSOLE                                              
016900        MOVE 91 TO RETURN-CODE                                            
017000        GO TO 100-APERTURA-ARCHIVOS-E                                     
017100     END-IF.                                                              
017200 100-APERTURA-ARCHIVOS-E. EXIT.                                           
017300                                                                          
017400******************************************************************        
017500*         P R O C E S O   D E L   L O T E   D E   F I C H A S    *        
017600******************************************************************        
017700 200-PROCESA-FICHAS SECTION.                                              
017800     READ BOOKDET                                                         
017900          AT END SET FIN-BOOKDET TO TRUE                                  
018000     END-READ                                                             
018100     PERFORM 205-PROCESA-UNA-FICHA UNTIL FIN-BOOKDET.                     
018200 200-PROCESA-FICHAS-E. EXIT.                                              
018300                                                                          
018400 205-PROCESA-UNA-FICHA SECTION.                                           
018500     ADD 1 TO WKS-CNT-LEIDAS                                              
018600     MOVE BKD-ISBN TO WKS-ISBN-COMPLETO                                   
018700     PERFORM 210-VALIDA-FICHA                                             
018800     PERFORM 220-DERIVA-CLASICO-DISPONIBLE                                
018900     PERFORM 230-ESCRIBE-REPORTE                                          
019000     READ BOOKDET                                                         
019100          AT END SET FIN-BOOKDET TO TRUE                                  
019200     END-READ.                                                            
019300 205-PROCESA-UNA-FICHA-E. EXIT.                                           
019400                                                                          
019500*--> REGLA DE VIGENCIA DE LA FICHA (UNIT 3)                               
019600 210-VALIDA-FICHA SECTION.                                                
019700     SET BKD-SI-VALIDO TO TRUE                                            
019800     IF BKD-ISBN = SPACES OR BKD-NOMBRE = SPACES OR                       
019900        BKD-AUTOR = SPACES                                                
020000        SET BKD-NO-VALIDO TO TRUE                                         
020100     END-IF                                                               
020200     IF BKD-PRECIO NOT > 0                                                
020300        SET BKD-NO-VALIDO TO TRUE                                         
020400     END-IF                                                               
020500     IF BKD-ANIO NOT > 0 OR BKD-ANIO > WKS-ANIO-CORTE                     
020600        SET BKD-NO-VALIDO TO TRUE                                         
020700     END-IF                                                               
020800     IF BKD-SI-VALIDO                                                     
020900        ADD 1 TO WKS-CNT-VALIDAS                                          
021000     END-IF.                                                              
021100 210-VALIDA-FICHA-E. EXIT.                                                
021200                                                                          
021300*--> REGLA DE LIBRO CLASICO Y DE DISPONIBILIDAD (UNIT 3)                  
021400 220-DERIVA-CLASICO-DISPONIBLE SECTION.                                   
021500     MOVE BKD-ANIO TO WKS-ANIO-PUB-VALOR                                  
021600     IF WKS-SW-TRAZA-ON                                                   
021700        DISPLAY '    ANIO-PUB SIGLO=' WKS-ANIO-PUB-SIGLO                  
021800                ' CORTO=' WKS-ANIO-PUB-CORTO UPON CONSOLE                 
021900     END-IF                                                               
022000     IF BKD-ANIO < 1950                                                   
022100        SET BKD-SI-CLASICO TO TRUE                                        
022200        ADD 1 TO WKS-CNT-CLASICAS                                         
022300     ELSE                                                                 
022400        SET BKD-NO-CLASICO TO TRUE                                        
022500     END-IF                                                               
022600     IF BKD-EJEMPLARES-DISP > 0                                           
022700        SET BKD-SI-DISPONIBLE TO TRUE                                     
022800     ELSE                                                                 
022900        SET BKD-NO-DISPONIBLE TO TRUE                                     
023000     END-IF.                                                              
023100 220-DERIVA-CLASICO-DISPONIBLE-E. EXIT.                                   
023200                                                                          
023300 230-ESCRIBE-REPORTE SECTION.                                             
023400     MOVE SPACES TO REG-REPORTE                                           
023500     MOVE BKD-PRECIO TO WKS-PRECIO-EDITADO                                
023600     STRING WKS-ISBN-COMPLETO ' ' BKD-NOMBRE ' ' BKD-AUTOR ' '            
023700            BKD-GENERO ' PRECIO=' WKS-PRECIO-EDITADO                      
023800            ' ANIO=' BKD-ANIO                                             
023900            ' DISP=' BKD-DISPONIBLE ' VALIDO=' BKD-VALIDO                 
024000            ' CLASICO=' BKD-CLASICO                                       
024100            DELIMITED BY SIZE INTO REG-REPORTE                            
024200     END-STRING                                                           
024300     WRITE REG-REPORTE                                                    
024400     IF WKS-SW-TRAZA-ON                                                   
024500        DISPLAY '    FICHA ' WKS-ISBN-COMPLETO ' PROCESADA'               
024600                UPON CONSOLE                                              
024700     END-IF.                                                              
024800 230-ESCRIBE-REPORTE-E. EXIT.                                             
024900                                                                          
025000******************************************************************        
025100*               C O R T E   D E   E S T A D I S T I C A S        *        
025200******************************************************************        
025300 300-ESTADISTICAS SECTION.                                                
025400     MOVE WKS-CNT-LEIDAS TO WKS-MASCARA                                   
025500     DISPLAY '****************************************'                   
025600     DISPLAY 'FICHAS LEIDAS              : ' WKS-MASCARA                  
025700     MOVE WKS-CNT-VALIDAS TO WKS-MASCARA                                  
025800     DISPLAY 'FICHAS VALIDAS             : ' WKS-MASCARA                  
025900     MOVE WKS-CNT-CLASICAS TO WKS-MASCARA                                 
026000     DISPLAY 'FICHAS CLASICAS            : ' WKS-MASCARA                  
026100     DISPLAY '****************************************'                   
026200     MOVE SPACES TO REG-REPORTE                                           
026300     STRING 'LEIDAS=' WKS-CNT-LEIDAS                                      
026400            ' VALIDAS=' WKS-CNT-VALIDAS                                   
026500            ' CLASICAS=' WKS-CNT-CLASICAS                                 
026600            DELIMITED BY SIZE INTO REG-REPORTE                            
026700     END-STRING                                                           
026800     WRITE REG-REPORTE.                                                   
026900 300-ESTADISTICAS-E. EXIT.                                                
027000                                                                          
027100 900-CIERRA-ARCHIVOS SECTION.                                             
027200     CLOSE BOOKDET REPORTE.                                               
027300 900-CIERRA-ARCHIVOS-E. EXIT.                                             
