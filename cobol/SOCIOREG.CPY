000100******************************************************************        
000200*    COPY SOCIOREG                                               *        
000300*    MAESTRO DE SOCIOS - SISTEMA DE CONTROL DE BIBLIOTECA        *        
000400*    UNA POSICION POR SOCIO AFILIADO AL SERVICIO DE PRESTAMO.    *        
000500******************************************************************        
000600*    PEDR 06/1991 - CREACION DEL LAYOUT PARA CARGA INICIAL       *PEDR9100
000700*    PEDR 09/1997 - SE AGREGA SOC-MORA-PENDIENTE PARA CONTROL    *PEDR9700
000800*                   DE MORAS SIN CANCELAR POR SOCIO              *        
000900******************************************************************        
001000 01  REG-SOCIOREG.                                                        
001100     02  MBR-ID                  PIC X(10).                               
001200     02  MBR-NOMBRE              PIC X(30).                               
001300     02  MBR-EMAIL               PIC X(40).                               
001400     02  MBR-TELEFONO            PIC X(15).                               
001500     02  MBR-TIPO-SOCIO          PIC X(01).                               
001600         88  MBR-STANDARD                 VALUE 'S'.                      
001700         88  MBR-PREMIUM                   VALUE 'P'.                     
001800         88  MBR-ESTUDIANTE                VALUE 'T'.                     
001900         88  MBR-SENIOR                     VALUE 'R'.                    
002000     02  MBR-LIBROS-PRESTADOS    PIC 9(02).                               
002100     02  MBR-MORA-PENDIENTE      PIC S9(05)V99 COMP-3.                    
002200     02  MBR-FILLER              PIC X(12) VALUE SPACES.                  
