000100******************************************************************        
000200*    COPY NOTATRN                                                *        
000300*    TRANSACCION DE NOTA FINAL - ENTRADA SECUENCIAL POR LOTE     *        
000400*    UNA POSICION POR NOTA REPORTADA DEL ESTUDIANTE EN UN CURSO. *        
000500******************************************************************        
000600*    PEDR 04/1988 - CREACION DEL LAYOUT PARA LOTE DE NOTAS       *PEDR8800
000700******************************************************************        
000800 01  REG-NOTATRN.                                                         
000900     02  GRD-STU-ID              PIC X(10).                               
001000     02  GRD-CRS-CODIGO          PIC X(08).                               
001100     02  GRD-LETRA               PIC X(02).                               
001200     02  GRD-FILLER              PIC X(10) VALUE SPACES.                  
