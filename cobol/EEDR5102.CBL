000100******************************************************************        
000200* FECHA       : 03/06/1990                                       *        
000300* PROGRAMADOR : PEDRO ENRIQUE DUARTE RIOS (PEDR)                 *        
000400* APLICACION  : BIBLIOTECA                                       *        
000500* PROGRAMA    : EEDR5102                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA EL MAESTRO DE LIBROS Y DE SOCIOS, PROCESA  *        
000800*             : EL LOTE DE TRANSACCIONES DE PRESTAMO Y DEVOLU-   *        
000900*             : CION, Y DERIVA LOS DIAS Y EL VALOR DE LA MORA    *        
001000*             : SIN CONSULTAR EL RELOJ DEL SISTEMA.              *        
001100* ARCHIVOS    : BOOK=C, MEMBER=C, LENDTXN=C, REPORTE=A           *        
001200* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *        
001300* PROGRAMA(S) : NO APLICA                                        *        
001400* BPM/RATIONAL: 104513                                           *        
001500* NOMBRE      : PRESTAMOS, DEVOLUCIONES Y MORA DE BIBLIOTECA     *        
001600******************************************************************        
001700*                 H I S T O R I A L   D E   C A M B I O S        *        
001800******************************************************************        
001900* PEDR 03/06/1990 - VERSION ORIGINAL, ADAPTADO DE LA RUTINA DE   *PEDR9000
002000*                   MORAS DE TARJETAS (MORAS1) A PRESTAMOS       *        
002100* PEDR 14/11/1990 - SE AGREGA EL TOPE DE CINCO LIBROS POR SOCIO  *PEDR9000
002200* CHAL 09/02/1991 - SE AGREGA RECHAZO SI EL SOCIO TIENE MORA     *CHAL9100
002300* CHAL 27/07/1993 - SE AGREGA LA TABLA DE PRESTAMOS EN MEMORIA   *CHAL9300
002400*                   PARA UBICAR EL PRESTAMO AL MOMENTO DE LA     *        
002500*                   DEVOLUCION SIN UN ARCHIVO MAESTRO ADICIONAL  *        
002600* MRAM 21/05/1995 - SE AJUSTA LA TARIFA DE MORA A $0.50 DIARIOS  *MRAM9500
002700* MRAM 30/01/1997 - SE AGREGA DESGLOSE DE PRESTAMO-DEVOLUCION-   *MRAM9700
002800*                   RECHAZO EN EL REPORTE DE BIBLIOTECA          *        
002900* CHAL 19/11/1998 - REVISION PREVENTIVA MILENIO, CAMPO DE DIAS   *CHAL9800
003000*                   TRANSCURRIDOS CONFIRMADO EN 9(04)            *        
003100* PEDR 15/02/1999 - CIERRE DE REVISION MILENIO, SIN HALLAZGOS    *PEDR9900
003200* CHAL 02/09/2000 - SE AGREGA SWITCH UPSI-0 DE TRAZA DE DEPURA   *CHAL0000
003300* MRAM 11/04/2004 - SE ESTANDARIZA EL CORTE DE ESTADISTICAS      *MRAM0400
003400* PEDR 23/08/2008 - SE AGREGA VISTA ALTERNA DEL RECORD-ID PARA   *PEDR0800
003500*                   SEPARAR PREFIJO DE SECUENCIA EN BITACORA     *        
003600* MRAM 30/03/2009 - SE EDITA EL VALOR DE MORA CON MASCARA ANTES  *MRAM0900
003700*                   DE ESCRIBIR EL DETALLE DE DEVOLUCION         *        
003800******************************************************************        
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    EEDR5102.                                                 
004100 AUTHOR.        PEDRO ENRIQUE DUARTE RIOS.                                
004200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA BIBLIOTECA.               
004300 DATE-WRITTEN.  03/06/1990.                                               
004400 DATE-COMPILED.                                                           
004500 SECURITY.      USO INTERNO UNICAMENTE - NO DISTRIBUIR.                   
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS CLASE-ESTADO-VALIDO IS 'B' 'R' 'L' 'D'                         
005200     UPSI-0 ON STATUS IS WKS-SW-TRAZA-ON                                  
005300            OFF STATUS IS WKS-SW-TRAZA-OFF.                               
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT BOOK     ASSIGN TO BOOK                                       
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS FS-BOOK.                                      
006000     SELECT MEMBER   ASSIGN TO MEMBER                                     
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-MEMBER.                                    
006300     SELECT LENDTXN  ASSIGN TO LENDTXN                                    
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-LENDTXN.                                   
006600     SELECT REPORTE  ASSIGN TO REPORTE                                    
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS  IS FS-REPORTE.                                   
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200******************************************************************        
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
007400******************************************************************        
007500*   MAESTRO DE LIBROS DE LA BIBLIOTECA                                    
007600 FD  BOOK.                                                                
007700     COPY LIBROREG.                                                       
007800*   MAESTRO DE SOCIOS DE LA BIBLIOTECA                                    
007900 FD  MEMBER.                                                              
008000     COPY SOCIOREG.                                                       
008100*   LOTE DE TRANSACCIONES DE PRESTAMO Y DEVOLUCION, EN ESE ORDEN          
008200 FD  LENDTXN.                                                             
008300     COPY PRESTREG.                                                       
008400*   REPORTE DE PRESTAMOS, DEVOLUCIONES Y MORA                             
008500 FD  REPORTE.                                                             
008600 01  REG-REPORTE                 PIC X(96).                               
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900******************************************************************        
009000*                VARIABLES DE FILE STATUS                        *        
009100******************************************************************        
009200 01  WKS-FILE-STATUS.                                                     
009300     02  FS-BOOK                  PIC 9(02) VALUE ZEROES.                 
009400     02  FS-MEMBER                PIC 9(02) VALUE ZEROES.                 
009500     02  FS-LENDTXN                PIC 9(02) VALUE ZEROES.                
009600     02  FS-REPORTE                PIC 9(02) VALUE ZEROES.                
009700     02  WKS-FS-FILLER             PIC X(10) VALUE SPACES.                
009800                                                                          
009900******************************************************************        
010000*                BANDERAS DE FIN DE ARCHIVO                      *        
010100******************************************************************        
010200 01  WKS-BANDERAS.                                                        
010300     02  WKS-FIN-BOOK              PIC 9(01) VALUE ZEROES.                
010400         88  FIN-BOOK                       VALUE 1.                      
010500     02  WKS-FIN-MEMBER            PIC 9(01) VALUE ZEROES.                
010600         88  FIN-MEMBER                     VALUE 1.                      
010700     02  WKS-FIN-LENDTXN           PIC 9(01) VALUE ZEROES.                
010800         88  FIN-LENDTXN                    VALUE 1.                      
010900     02  WKS-SW-TRAZA              PIC 9(01) VALUE ZEROES.                
011000         88  WKS-SW-TRAZA-ON                VALUE 1.                      
011100         88  WKS-SW-TRAZA-OFF                VALUE 0.                     
011200     02  WKS-BAN-FILLER            PIC X(06) VALUE SPACES.                
011300                                                                          
011400******************************************************************        
011500*        TABLA MAESTRA DE LIBROS EN MEMORIA (SEARCH ALL)         *        
011600******************************************************************        
011700 01  TAB-LIBROS.                                                          
011800     02  WKS-TOTAL-LIBROS          PIC S9(04) COMP VALUE ZERO.            
011900     02  OCU-LIBRO OCCURS 500 TIMES                                       
012000                   ASCENDING KEY IS OL-ISBN                               
012100                   INDEXED BY IX-LIB IX-LIB2.                             
012200         03  OL-ISBN              PIC X(13).                              
012300         03  OL-TITULO            PIC X(40).                              
012400         03  OL-AUTOR             PIC X(30).                              
012500         03  OL-GENERO            PIC X(15).                              
012600         03  OL-ANIO-PUBLICACION  PIC 9(04).                              
012700*--> VISTA ALTERNA DEL ANIO: SIGLO Y ANIO DENTRO DEL SIGLO                
012800         03  OL-ANIO-PUB-R REDEFINES OL-ANIO-PUBLICACION.                 
012900             04  OL-ANIO-SIGLO    PIC 9(02).                              
013000             04  OL-ANIO-CORTO    PIC 9(02).                              
013100         03  OL-EJEMPLARES-TOTAL  PIC 9(03).                              
013200         03  OL-EJEMPLARES-DISP   PIC 9(03).                              
013300         03  OL-DISPONIBLE        PIC X(01).                              
013400             88  OL-SI-DISPONIBLE          VALUE 'Y'.                     
013500             88  OL-NO-DISPONIBLE          VALUE 'N'.                     
013600     02  TAB-LIB-FILLER            PIC X(06) VALUE SPACES.                
013700                                                                          
013800******************************************************************        
013900*        TABLA MAESTRA DE SOCIOS EN MEMORIA (SEARCH ALL)         *        
014000******************************************************************        
014100 01  TAB-SOCIOS.                                                          
014200     02  WKS-TOTAL-SOCIOS          PIC S9(04) COMP VALUE ZERO.            
014300     02  OCU-SOCIO OCCURS 300 TIMES                                       
014400                   ASCENDING KEY IS OS-MBR-ID                             
014500                   INDEXED BY IX-SOC IX-SOC2.                             
014600         03  OS-MBR-ID            PIC X(10).                              
014700         03  OS-MBR-NOMBRE        PIC X(30).                              
014800         03  OS-MBR-EMAIL         PIC X(40).                              
014900         03  OS-MBR-TELEFONO      PIC X(15).                              
015000         03  OS-MBR-TIPO-SOCIO    PIC X(01).                              
015100         03  OS-MBR-LIBROS-PREST  PIC 9(02).                              
015200         03  OS-MBR-MORA-PEND     PIC S9(05)V99 COMP-3.                   
015300     02  TAB-SOC-FILLER            PIC X(06) VALUE SPACES.                
015400                                                                          
015500******************************************************************        
015600*    TABLA DE PRESTAMOS VIGENTES EN MEMORIA (SEARCH ALL), SE     *        
015700*    LLENA AL PRESTAR Y SE CONSULTA AL DEVOLVER - SUSTITUYE EL   *        
015800*    MAESTRO DE PRESTAMOS QUE NO EXISTE EN ESTE LOTE.            *        
015900******************************************************************        
016000 01  TAB-PRESTAMOS.                                                       
016100     02  WKS-TOTAL-PRESTAMOS       PIC S9(04) COMP VALUE ZERO.            
016200     02  OCU-PRESTAMO OCCURS 2000 TIMES                                   
016300                      ASCENDING KEY IS OP-RECORD-ID                       
016400                      INDEXED BY IX-PRE IX-PRE2.                          
016500         03  OP-RECORD-ID         PIC X(10).                              
016600*--> VISTA ALTERNA DEL RECORD-ID: PREFIJO DE BITACORA Y SECUENCIA         
016700         03  OP-RECORD-ID-R REDEFINES OP-RECORD-ID.                       
016800             04  OP-REC-PREFIJO   PIC X(04).                              
016900             04  OP-REC-SECUENCIA PIC X(06).                              
017000         03  OP-ISBN              PIC X(13).                              
017100         03  OP-MBR-ID            PIC X(10).                              
017200         03  OP-ESTADO            PIC X(01).                              
017300             88  OP-PRESTADO               VALUE 'B'.                     
017400             88  OP-DEVUELTO               VALUE 'R'.                     
017500     02  TAB-PRE-FILLER            PIC X(06) VALUE SPACES.                
017600                                                                          
017700******************************************************************        
017800*               VARIABLES DE TRANSACCION EN CURSO                *        
017900******************************************************************        
018000 01  WKS-TRANSACCION-TRABAJO.                                             
018100     02  WKS-TXN-RECHAZO          PIC X(40) VALUE SPACES.                 
018200     02  WKS-TXN-ACCION           PIC X(08) VALUE SPACES.                 
018300     02  WKS-TXN-DIAS-MORA        PIC 9(04) VALUE ZERO.                   
018400     02  WKS-TXN-VALOR-MORA       PIC S9(05)V99 COMP-3 VALUE ZERO.        
018500     02  WKS-TXN-MORA-EDITADA     PIC ZZZZ9.99.                           
018600*--> VISTA ALTERNA DEL ISBN DE LA TRANSACCION: EDITORIAL Y TITULO         
018700 01  WKS-ISBN-AUX.                                                        
018800     02  WKS-ISBN-PREFIJO-ED      PIC X(05).                              
018900     02  WKS-ISBN-RESTO           PIC X(08).                              
019000 01  WKS-ISBN-AUX-R REDEFINES WKS-ISBN-AUX.                               
019100     02  WKS-ISBN-COMPLETO        PIC X(13).                              
019200                                                                          
019300******************************************************************        
019400*                     CONTADORES DE CONTROL                      *        
019500******************************************************************        
019600 77  WKS-CNT-PRESTADOS            PIC S9(05) COMP VALUE ZERO.             
019700                                                                          
019800 01  WKS-CONTADORES.                                                      
019900     02  WKS-CNT-DEVUELTOS        PIC S9(05) COMP VALUE ZERO.             
020000     02  WKS-CNT-MORAS            PIC S9(05) COMP VALUE ZERO.             
020100     02  WKS-CNT-RECHAZOS         PIC S9(05) COMP VALUE ZERO.             
020200     02  WKS-ACU-MORAS            PIC S9(07)V99 COMP-3 VALUE ZERO.        
020300     02  WKS-MASCARA              PIC ZZZZ9.                              
020400     02  WKS-MASCARA-MORA         PIC ZZZZZZ9.99.                         
020500     02  WKS-CNT-FILLER           PIC X(06) VALUE SPACES.                 
020600                                                                          
020700 PROCEDURE DIVISION.                                                      
020800******************************************************************        
020900 000-MAIN SECTION.                                                        
021000     PERFORM 100-APERTURA-ARCHIVOS                                        
021100     PERFORM 200-CARGA-LIBROS                                             
021200     PERFORM 210-CARGA-SOCIOS                                             
021300     PERFORM 300-PROCESA-TRANSACCIONES                                    
021400     PERFORM 500-ESTADISTICAS                                             
021500     PERFORM 900-CIERRA-ARCHIVOS                                          
021600     STOP RUN.                                                            
021700 000-MAIN-E. EXIT.                                                        
021800                                                                          
021900 100-APERTURA-ARCHIVOS SECTION.                                           
022000     OPEN INPUT  BOOK MEMBER LENDTXN                                      
022100          OUTPUT REPORTE                                                  
022200     IF FS-BOOK NOT = 0 OR FS-MEMBER NOT = 0 OR                           
022300        FS-LENDTXN NOT = 0 OR FS-REPORTE NOT = 0                          
022400        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE EEDR5102 ***'             
022500                UPON CONSOLE                                              
022600        DISPLAY 'FS-BOOK=' FS-BOOK ' FS-MEMBER=' FS-MEMBER                
022700                UPON CONSOLE                                              
022800        DISPLAY 'FS-LENDTXN=' FS-LENDTXN ' FS-REPORTE=' FS-REPORTE        
022900                UPON CONSOLE                                              
023000        MOVE 91 TO RETURN-CODE                                            
023100        GO TO 100-APERTURA-ARCHIVOS-E                                     
023200     END-IF.                                                              
023300 100-APERTURA-ARCHIVOS-E. EXIT.                                           
023400                                                                          
023500******************************************************************        
023600*          C A R G A   D E L   M A E S T R O   D E               *        
023700*                        L I B R O S                            *         
023800******************************************************************        
023900 200-CARGA-LIBROS SECTION.                                                
024000     READ BOOK                                                            
024100          AT END SET FIN-BOOK TO TRUE                                     
024200     END-READ                                                             
024300     PERFORM 205-ACUMULA-LIBRO UNTIL FIN-BOOK.                            
024400 200-CARGA-LIBROS-E. EXIT.                                                
024500                                                                          
024600 205-ACUMULA-LIBRO SECTION.                                               
024700     ADD 1 TO WKS-TOTAL-LIBROS                                            
024800     MOVE LIB-ISBN              TO OL-ISBN (WKS-TOTAL-LIBROS)             
024900     MOVE LIB-TITULO            TO OL-TITULO (WKS-TOTAL-LIBROS)           
025000     MOVE LIB-AUTOR             TO OL-AUTOR (WKS-TOTAL-LIBROS)            
025100     MOVE LIB-GENERO            TO OL-GENERO (WKS-TOTAL-LIBROS)           
025200     MOVE LIB-ANIO-PUBLICACION  TO                                        
025300          OL-ANIO-PUBLICACION (WKS-TOTAL-LIBROS)                          
025400     MOVE LIB-EJEMPLARES-TOTAL  TO                                        
025500          OL-EJEMPLARES-TOTAL (WKS-TOTAL-LIBROS)                          
025600     MOVE LIB-EJEMPLARES-DISP   TO                                        
025700          OL-EJEMPLARES-DISP (WKS-TOTAL-LIBROS)                           
025800     MOVE LIB-DISPONIBLE        TO                                        
025900          OL-DISPONIBLE (WKS-TOTAL-LIBROS)                                
026000     READ BOOK                                                            
026100          AT END SET FIN-BOOK TO TRUE                                     
026200     END-READ.                                                            
026300 205-ACUMULA-LIBRO-E. EXIT.                                               
026400                                                                          
026500******************************************************************        
026600*              C A R G A   D E L   M A E S T R O   D E           *        
026700*                        S O C I O S                            *         
026800******************************************************************        
026900 210-CARGA-SOCIOS SECTION.                                                
027000     READ MEMBER                                                          
027100          AT END SET FIN-MEMBER TO TRUE                                   
027200     END-READ                                                             
027300     PERFORM 215-ACUMULA-SOCIO UNTIL FIN-MEMBER.                          
027400 210-CARGA-SOCIOS-E. EXIT.                                                
027500                                                                          
027600 215-ACUMULA-SOCIO SECTION.                                               
027700     ADD 1 TO WKS-TOTAL-SOCIOS                                            
027800     MOVE MBR-ID              TO OS-MBR-ID (WKS-TOTAL-SOCIOS)             
027900     MOVE MBR-NOMBRE          TO OS-MBR-NOMBRE (WKS-TOTAL-SOCIOS)         
028000     MOVE MBR-EMAIL           TO OS-MBR-EMAIL (WKS-TOTAL-SOCIOS)          
028100     MOVE MBR-TELEFONO        TO OS-MBR-TELEFONO                          
028200                                  (WKS-TOTAL-SOCIOS)                      
028300     MOVE MBR-TIPO-SOCIO      TO OS-MBR-TIPO-SOCIO                        
028400                                  (WKS-TOTAL-SOCIOS)                      
028500     MOVE MBR-LIBROS-PRESTADOS TO OS-MBR-LIBROS-PREST                     
028600                                  (WKS-TOTAL-SOCIOS)                      
028700     MOVE MBR-MORA-PENDIENTE  TO OS-MBR-MORA-PEND                         
028800                                  (WKS-TOTAL-SOCIOS)                      
028900     READ MEMBER                                                          
029000          AT END SET FIN-MEMBER TO TRUE                                   
029100     END-READ.                                                            
029200 215-ACUMULA-SOCIO-E. EXIT.                                               
029300                                                                          
029400******************************************************************        
029500*    P R O C E S O   D E L   L O T E   D E   P R E S T A M O S   *        
029600*              Y   D E V O L U C I O N E S                      *         
029700******************************************************************        
029800 300-PROCESA-TRANSACCIONES SECTION.                                       
029900     READ LENDTXN                                                         
030000          AT END SET FIN-LENDTXN TO TRUE                                  
030100     END-READ                                                             
030200     PERFORM 305-PROCESA-UNA-TRANSACCION UNTIL FIN-LENDTXN.               
030300 300-PROCESA-TRANSACCIONES-E. EXIT.                                       
030400                                                                          
030500 305-PROCESA-UNA-TRANSACCION SECTION.                                     
030600     MOVE LND-ISBN TO WKS-ISBN-COMPLETO                                   
030700     EVALUATE LND-ESTADO                                                  
030800        WHEN 'B'                                                          
030900           PERFORM 310-VALIDA-PRESTAMO                                    
031000           PERFORM 330-ESCRIBE-PRESTAMO                                   
031100        WHEN 'R'                                                          
031200           PERFORM 400-PROCESA-DEVOLUCION                                 
031300        WHEN OTHER                                                        
031400           MOVE 'UNRECOGNIZED TRANSACTION STATUS'                         
031500                TO WKS-TXN-RECHAZO                                        
031600           MOVE 'REJECT' TO WKS-TXN-ACCION                                
031700           ADD 1 TO WKS-CNT-RECHAZOS                                      
031800           PERFORM 330-ESCRIBE-PRESTAMO                                   
031900     END-EVALUATE                                                         
032000     READ LENDTXN                                                         
032100          AT END SET FIN-LENDTXN TO TRUE                                  
032200     END-READ.                                                            
032300 305-PROCESA-UNA-TRANSACCION-E. EXIT.                                     
032400                                                                          
032500*--> REGLA DE ELEGIBILIDAD DE PRESTAMO (UNIT 2)                           
032600 310-VALIDA-PRESTAMO SECTION.                                             
032700     MOVE SPACES TO WKS-TXN-RECHAZO                                       
032800     MOVE 'REJECT' TO WKS-TXN-ACCION                                      
032900     SET IX-LIB TO 1                                                      
033000     SEARCH ALL OCU-LIBRO                                                 
033100        WHEN OL-ISBN (IX-LIB) = LND-ISBN                                  
033200             CONTINUE                                                     
033300        AT END                                                            
033400             MOVE 'BOOK OR MEMBER NOT FOUND' TO WKS-TXN-RECHAZO           
033500     END-SEARCH                                                           
033600     IF WKS-TXN-RECHAZO = SPACES                                          
033700        SET IX-SOC TO 1                                                   
033800        SEARCH ALL OCU-SOCIO                                              
033900           WHEN OS-MBR-ID (IX-SOC) = LND-MBR-ID                           
034000                CONTINUE                                                  
034100           AT END                                                         
034200                MOVE 'BOOK OR MEMBER NOT FOUND' TO WKS-TXN-RECHAZO        
034300        END-SEARCH                                                        
034400     END-IF                                                               
034500     IF WKS-TXN-RECHAZO = SPACES                                          
034600        IF OL-EJEMPLARES-DISP (IX-LIB) = 0                                
034700           MOVE 'BOOK IS NOT AVAILABLE' TO WKS-TXN-RECHAZO                
034800        END-IF                                                            
034900     END-IF                                                               
035000     IF WKS-TXN-RECHAZO = SPACES                                          
035100        IF OS-MBR-LIBROS-PREST (IX-SOC) >= 5 OR                           
035200           OS-MBR-MORA-PEND (IX-SOC) > 0                                  
035300           MOVE 'MEMBER CANNOT BORROW MORE BOOKS'                         
035400                TO WKS-TXN-RECHAZO                                        
035500        END-IF                                                            
035600     END-IF                                                               
035700     IF WKS-TXN-RECHAZO = SPACES                                          
035800        SUBTRACT 1 FROM OL-EJEMPLARES-DISP (IX-LIB)                       
035900        IF OL-EJEMPLARES-DISP (IX-LIB) = 0                                
036000           SET OL-NO-DISPONIBLE (IX-LIB) TO TRUE                          
036100        END-IF                                                            
036200        ADD 1 TO OS-MBR-LIBROS-PREST (IX-SOC)                             
036300        ADD 1 TO WKS-TOTAL-PRESTAMOS                                      
036400        MOVE LND-RECORD-ID TO OP-RECORD-ID (WKS-TOTAL-PRESTAMOS)          
036500        MOVE LND-ISBN      TO OP-ISBN (WKS-TOTAL-PRESTAMOS)               
036600        MOVE LND-MBR-ID    TO OP-MBR-ID (WKS-TOTAL-PRESTAMOS)             
036700        SET OP-PRESTADO (WKS-TOTAL-PRESTAMOS) TO TRUE                     
036800        MOVE 'LEND' TO WKS-TXN-ACCION                                     
036900        ADD 1 TO WKS-CNT-PRESTADOS                                        
037000     ELSE                                                                 
037100        ADD 1 TO WKS-CNT-RECHAZOS                                         
037200     END-IF.                                                              
037300 310-VALIDA-PRESTAMO-E. EXIT.                                             
037400                                                                          
037500 330-ESCRIBE-PRESTAMO SECTION.                                            
037600     MOVE SPACES TO REG-REPORTE                                           
037700     STRING LND-RECORD-ID ' ' LND-ISBN ' ' LND-MBR-ID ' '                 
037800            WKS-TXN-ACCION ' ' LND-ESTADO                                 
037900            ' RECHAZO: ' WKS-TXN-RECHAZO                                  
038000            DELIMITED BY SIZE INTO REG-REPORTE                            
038100     END-STRING                                                           
038200     WRITE REG-REPORTE.                                                   
038300 330-ESCRIBE-PRESTAMO-E. EXIT.                                            
038400                                                                          
038500******************************************************************        
038600*       P R O C E S O   D E   U N A   D E V O L U C I O N        *        
038700******************************************************************        
038800 400-PROCESA-DEVOLUCION SECTION.                                          
038900     PERFORM 410-VALIDA-DEVOLUCION                                        
039000     IF WKS-TXN-RECHAZO = SPACES                                          
039100        PERFORM 420-CALCULA-MORA                                          
039200     END-IF                                                               
039300     PERFORM 430-ESCRIBE-DEVOLUCION.                                      
039400 400-PROCESA-DEVOLUCION-E. EXIT.                                          
039500                                                                          
039600*--> REGLA DE PROCESO DE DEVOLUCION (UNIT 2)                              
039700 410-VALIDA-DEVOLUCION SECTION.                                           
039800     MOVE SPACES TO WKS-TXN-RECHAZO                                       
039900     MOVE 'REJECT' TO WKS-TXN-ACCION                                      
040000     MOVE 0 TO WKS-TXN-DIAS-MORA                                          
040100     MOVE 0 TO WKS-TXN-VALOR-MORA                                         
040200     SET IX-PRE TO 1                                                      
040300     SEARCH ALL OCU-PRESTAMO                                              
040400        WHEN OP-RECORD-ID (IX-PRE) = LND-RECORD-ID                        
040500             CONTINUE                                                     
040600        AT END                                                            
040700             MOVE 'LENDING RECORD NOT FOUND' TO WKS-TXN-RECHAZO           
040800     END-SEARCH                                                           
040900     IF WKS-TXN-RECHAZO = SPACES                                          
041000        IF NOT OP-PRESTADO (IX-PRE)                                       
041100           MOVE 'LENDING RECORD NOT CURRENTLY BORROWED'                   
041200                TO WKS-TXN-RECHAZO                                        
041300        END-IF                                                            
041400     END-IF                                                               
041500     IF WKS-TXN-RECHAZO = SPACES                                          
041600        SET OP-DEVUELTO (IX-PRE) TO TRUE                                  
041700        SET IX-LIB TO 1                                                   
041800        SEARCH ALL OCU-LIBRO                                              
041900           WHEN OL-ISBN (IX-LIB) = OP-ISBN (IX-PRE)                       
042000                ADD 1 TO OL-EJEMPLARES-DISP (IX-LIB)                      
042100                IF OL-EJEMPLARES-DISP (IX-LIB) > 0                        
042200                   SET OL-SI-DISPONIBLE (IX-LIB) TO TRUE                  
042300                END-IF                                                    
042400           AT END                                                         
042500                CONTINUE                                                  
042600        END-SEARCH                                                        
042700        SET IX-SOC TO 1                                                   
042800        SEARCH ALL OCU-SOCIO                                              
042900           WHEN OS-MBR-ID (IX-SOC) = OP-MBR-ID (IX-PRE)                   
043000                IF OS-MBR-LIBROS-PREST (IX-SOC) > 0                       
043100                   SUBTRACT 1 FROM OS-MBR-LIBROS-PREST (IX-SOC)           
043200                END-IF                                                    
043300           AT END                                                         
043400                CONTINUE                                                  
043500        END-SEARCH                                                        
043600        MOVE 'RETURN' TO WKS-TXN-ACCION                                   
043700        ADD 1 TO WKS-CNT-DEVUELTOS                                        
043800     ELSE                                                                 
043900        ADD 1 TO WKS-CNT-RECHAZOS                                         
044000     END-IF.                                                              
044100 410-VALIDA-DEVOLUCION-E. EXIT.                                           
044200                                                                          
044300*--> REGLA DE CALCULO DE DIAS Y VALOR DE MORA (UNIT 2), SIN               
044400*    CONSULTAR RELOJ DEL SISTEMA - EL LOTE RECIBE LOS DIAS                
044500*    TRANSCURRIDOS DESDE EL PRESTAMO EN LND-DIAS-DESDE-PRESTAMO.          
044600 420-CALCULA-MORA SECTION.                                                
044700     IF LND-DIAS-DESDE-PRESTAMO > 14                                      
044800        COMPUTE WKS-TXN-DIAS-MORA =                                       
044900                LND-DIAS-DESDE-PRESTAMO - 14                              
045000        COMPUTE WKS-TXN-VALOR-MORA ROUNDED =                              
045100                WKS-TXN-DIAS-MORA * 0.50                                  
045200        IF WKS-TXN-VALOR-MORA > 0                                         
045300           SET IX-SOC TO 1                                                
045400           SEARCH ALL OCU-SOCIO                                           
045500              WHEN OS-MBR-ID (IX-SOC) = OP-MBR-ID (IX-PRE)                
045600                   ADD WKS-TXN-VALOR-MORA TO                              
045700                       OS-MBR-MORA-PEND (IX-SOC)                          
045800              AT END                                                      
045900                   CONTINUE                                               
046000           END-SEARCH                                                     
046100           ADD 1 TO WKS-CNT-MORAS                                         
046200           ADD WKS-TXN-VALOR-MORA TO WKS-ACU-MORAS                        
046300        END-IF                                                            
046400     ELSE                                                                 
046500        MOVE 0 TO WKS-TXN-DIAS-MORA WKS-TXN-VALOR-MORA                    
046600     END-IF.                                                              
046700 420-CALCULA-MORA-E. EXIT.                                                
046800                                                                          
046900 430-ESCRIBE-DEVOLUCION SECTION.                                          
047000     MOVE SPACES TO REG-REPORTE                                           
047100     IF WKS-TXN-RECHAZO = SPACES                                          
047200        MOVE WKS-TXN-VALOR-MORA TO WKS-TXN-MORA-EDITADA                   
047300        STRING LND-RECORD-ID ' ' WKS-ISBN-COMPLETO ' '                    
047400               LND-MBR-ID ' ' WKS-TXN-ACCION ' R'                         
047500               ' MORA-DIAS=' WKS-TXN-DIAS-MORA                            
047600               ' MORA-VALOR=' WKS-TXN-MORA-EDITADA                        
047700               DELIMITED BY SIZE INTO REG-REPORTE                         
047800        END-STRING                                                        
047900     ELSE                                                                 
048000        STRING LND-RECORD-ID ' ' WKS-ISBN-COMPLETO ' '                    
048100               LND-MBR-ID ' ' WKS-TXN-ACCION                              
048200               ' RECHAZO: ' WKS-TXN-RECHAZO                               
048300               DELIMITED BY SIZE INTO REG-REPORTE                         
048400        END-STRING                                                        
048500     END-IF                                                               
048600     WRITE REG-REPORTE.                                                   
048700 430-ESCRIBE-DEVOLUCION-E. EXIT.                                          
048800                                                                          
048900******************************************************************        
049000*               C O R T E   D E   E S T A D I S T I C A S        *        
049100******************************************************************        
049200 500-ESTADISTICAS SECTION.                                                
049300     MOVE WKS-CNT-PRESTADOS TO WKS-MASCARA                                
049400     DISPLAY '****************************************'                   
049500     DISPLAY 'LIBROS PRESTADOS          : ' WKS-MASCARA                   
049600     MOVE WKS-CNT-DEVUELTOS TO WKS-MASCARA                                
049700     DISPLAY 'LIBROS DEVUELTOS           : ' WKS-MASCARA                  
049800     MOVE WKS-CNT-MORAS TO WKS-MASCARA                                    
049900     DISPLAY 'MORAS GENERADAS            : ' WKS-MASCARA                  
050000     MOVE WKS-ACU-MORAS TO WKS-MASCARA-MORA                               
050100     DISPLAY 'VALOR TOTAL DE MORA        : ' WKS-MASCARA-MORA             
050200     MOVE WKS-CNT-RECHAZOS TO WKS-MASCARA                                 
050300     DISPLAY 'PRESTAMOS RECHAZADOS       : ' WKS-MASCARA                  
050400     DISPLAY '****************************************'                   
050500     MOVE SPACES TO REG-REPORTE                                           
050600     STRING 'PREST=' WKS-CNT-PRESTADOS                                    
050700            ' DEVUELT=' WKS-CNT-DEVUELTOS                                 
050800            ' MORAS=' WKS-CNT-MORAS                                       
050900            ' VALORMORA=' WKS-ACU-MORAS                                   
051000            ' RECHZ=' WKS-CNT-RECHAZOS                                    
051100            DELIMITED BY SIZE INTO REG-REPORTE                            
051200     END-STRING                                                           
051300     WRITE REG-REPORTE.                                                   
051400 500-ESTADISTICAS-E. EXIT.                                                
051500                                                                          
051600 900-CIERRA-ARCHIVOS SECTION.                                             
051700     CLOSE BOOK MEMBER LENDTXN REPORTE.                                   
051800 900-CIERRA-ARCHIVOS-E. EXIT.                                             
