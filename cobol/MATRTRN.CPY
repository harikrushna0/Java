000100******************************************************************        
000200*    COPY MATRTRN                                                *        
000300*    TRANSACCION DE MATRICULA - ENTRADA SECUENCIAL POR LOTE      *        
000400*    UNA POSICION POR SOLICITUD DE MATRICULA DEL ESTUDIANTE.     *        
000500******************************************************************        
000600*    PEDR 04/1988 - CREACION DEL LAYOUT PARA LOTE DE MATRICULA   *PEDR8800
000700******************************************************************        
000800 01  REG-MATRTRN.                                                         
000900     02  ENR-STU-ID              PIC X(10).                               
001000     02  ENR-CRS-CODIGO          PIC X(08).                               
001100     02  ENR-SEMESTRE            PIC X(10).                               
001200     02  ENR-FILLER              PIC X(10) VALUE SPACES.                  
