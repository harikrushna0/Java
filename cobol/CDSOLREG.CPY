000100******************************************************************        
000200*    COPY CDSOLREG                                               *        
000300*    SOLUCION DEL JUEGO DE NUMEROS - SALIDA DE REPORTE           *        
000400*    UNA POSICION POR EXPRESION DISTINTA QUE ALCANZA LA META.    *        
000500******************************************************************        
000600*    PEDR 11/1994 - CREACION DEL LAYOUT PARA REPORTE DE SOLUCION *PEDR9400
000700******************************************************************        
000800 01  REG-CDSOLREG.                                                        
000900     02  CDS-EXPRESION           PIC X(60).                               
001000     02  CDS-VALOR               PIC 9(03).                               
001100     02  CDS-NUM-OPERADORES      PIC 9(02).                               
001200     02  CDS-PROFUNDIDAD         PIC 9(02).                               
001300     02  CDS-FILLER              PIC X(08) VALUE SPACES.                  
