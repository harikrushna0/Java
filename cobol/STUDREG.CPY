000100******************************************************************        
000200*    COPY STUDREG                                                *        
000300*    MAESTRO DE ESTUDIANTES - SISTEMA DE CONTROL ACADEMICO       *        
000400*    UNA POSICION POR ALUMNO INSCRITO EN EL PERIODO VIGENTE.     *        
000500******************************************************************        
000600*    PEDR 04/1988 - CREACION DEL LAYOUT PARA CARGA INICIAL       *PEDR8800
000700*    PEDR 11/1993 - SE AMPLIA STU-EMAIL A X(40) POR CORREO       *PEDR9300
000800*                   INTERNET, ANTES SOLO USUARIO DE CORREO LOCAL *        
000900******************************************************************        
001000 01  REG-STUDREG.                                                         
001100     02  STU-ID                  PIC X(10).                               
001200     02  STU-NOMBRE              PIC X(30).                               
001300     02  STU-EMAIL               PIC X(40).                               
001400     02  STU-CARRERA             PIC X(20).                               
001500     02  STU-NIVEL-ANIO          PIC 9(01).                               
001600     02  STU-FILLER              PIC X(15) VALUE SPACES.                  
