000100******************************************************************        
000200* FECHA       : 14/04/1988                                       *        
000300* PROGRAMADOR : PEDRO ENRIQUE DUARTE RIOS (PEDR)                 *        
000400* APLICACION  : EDUCACION                                        *        
000500* PROGRAMA    : EEDR5101                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA EL MAESTRO DE ESTUDIANTES Y DE CURSOS,     *        
000800*             : PROCESA LAS TRANSACCIONES DE MATRICULA Y DE      *        
000900*             : NOTAS DEL PERIODO, CALCULA EL INDICE ACADEMICO   *        
001000*             : (GPA) DE CADA ESTUDIANTE Y DETERMINA SI QUEDA    *        
001100*             : ELEGIBLE PARA EL CUADRO DE HONOR.                *        
001200* ARCHIVOS    : STUDENT=C, COURSE=C, ENROLLM=C, GRADES=C,        *        
001300*             : REPORTE=A                                        *        
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600* BPM/RATIONAL: 104512                                           *        
001700* NOMBRE      : MATRICULA Y PROMEDIO ACADEMICO POR LOTE          *        
001800******************************************************************        
001900*                 H I S T O R I A L   D E   C A M B I O S        *        
002000******************************************************************        
002100* PEDR 14/04/1988 - VERSION ORIGINAL, CARGA MAESTROS Y MATRICULA *PEDR8800
002200* PEDR 02/05/1988 - SE AGREGA EL CALCULO DE GPA POR ESTUDIANTE   *PEDR8800
002300* PEDR 19/05/1988 - SE AGREGA LA BANDERA DE HONORES (GPA 3.50)   *PEDR8800
002400* PEDR 30/09/1989 - SE CORRIGE TOPE DE SEIS CURSOS POR SEMESTRE  *PEDR8900
002500* CHAL 11/03/1991 - SE AGREGA VALIDACION DE CUPO LLENO EN CURSO  *CHAL9100
002600* CHAL 22/08/1992 - SE AMPLIA STU-EMAIL A CORREO INTERNET        *CHAL9200
002700* MRAM 05/02/1994 - SE AGREGA REPORTE DE RECHAZOS DE MATRICULA   *MRAM9400
002800* MRAM 14/07/1995 - SE AGREGA CLASE DE LETRA VALIDA CON SPECIAL- *MRAM9500
002900*                   NAMES PARA VALIDAR GRD-LETRA DE ENTRADA      *        
003000* PEDR 03/03/1997 - SE AGREGA TABLA DE NOTAS POR ESTUDIANTE CON  *PEDR9700
003100*                   SEPARACION DE BASE Y SIGNO DE LA LETRA       *        
003200* CHAL 18/11/1998 - REVISION PREVENTIVA MILENIO, CAMPOS DE ANIO  *CHAL9800
003300*                   DEL LOTE DE MATRICULA CONFIRMADOS EN X(10)   *        
003400* MRAM 09/02/1999 - CIERRE DE REVISION MILENIO, SIN HALLAZGOS    *MRAM9900
003500* CHAL 21/06/2001 - SE AGREGA SWITCH UPSI-0 PARA TRAZA DE DEPURA *CHAL0100
003600* PEDR 08/01/2003 - SE ESTANDARIZA EL CORTE DE ESTADISTICAS      *PEDR0300
003700* MRAM 17/09/2006 - SE AJUSTA REDONDEO DEL GPA A DOS DECIMALES   *MRAM0600
003800* CHAL 12/04/2009 - SE EDITA EL GPA DEL RESUMEN CON MASCARA 9.99 *CHAL0900
003900*                   ANTES DE ESCRIBIRLO, NO SE IMPRIMIA EL PUNTO *        
004000******************************************************************        
004100 IDENTIFICATION DIVISION.                                                 
004200 PROGRAM-ID.    EEDR5101.                                                 
004300 AUTHOR.        PEDRO ENRIQUE DUARTE RIOS.                                
004400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA EDUCACION.                
004500 DATE-WRITTEN.  14/04/1988.                                               
004600 DATE-COMPILED.                                                           
004700 SECURITY.      USO INTERNO UNICAMENTE - NO DISTRIBUIR.                   
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-LETRA-VALIDA IS 'A' THRU 'Z' '+' '-'                     
005400     UPSI-0 ON STATUS IS WKS-SW-TRAZA-ON                                  
005500            OFF STATUS IS WKS-SW-TRAZA-OFF.                               
005600                                                                          
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT STUDENT  ASSIGN TO STUDENT                                    
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS  IS FS-STUDENT.                                   
006200     SELECT COURSE   ASSIGN TO COURSE                                     
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-COURSE.                                    
006500     SELECT ENROLLM  ASSIGN TO ENROLLM                                    
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS FS-ENROLLM.                                   
006800     SELECT GRADES   ASSIGN TO GRADES                                     
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS FS-GRADES.                                    
007100     SELECT REPORTE  ASSIGN TO REPORTE                                    
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS  IS FS-REPORTE.                                   
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700******************************************************************        
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
007900******************************************************************        
008000*   MAESTRO DE ESTUDIANTES DEL PERIODO VIGENTE                            
008100 FD  STUDENT.                                                             
008200     COPY STUDREG.                                                        
008300*   MAESTRO DE CURSOS OFRECIDOS EN EL PERIODO VIGENTE                     
008400 FD  COURSE.                                                              
008500     COPY CURSOREG.                                                       
008600*   LOTE DE SOLICITUDES DE MATRICULA                                      
008700 FD  ENROLLM.                                                             
008800     COPY MATRTRN.                                                        
008900*   LOTE DE NOTAS FINALES REPORTADAS                                      
009000 FD  GRADES.                                                              
009100     COPY NOTATRN.                                                        
009200*   REPORTE DE MATRICULA Y PROMEDIO ACADEMICO                             
009300 FD  REPORTE.                                                             
009400 01  REG-REPORTE                 PIC X(96).                               
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700******************************************************************        
009800*                VARIABLES DE FILE STATUS                        *        
009900******************************************************************        
010000 01  WKS-FILE-STATUS.                                                     
010100     02  FS-STUDENT               PIC 9(02) VALUE ZEROES.                 
010200     02  FS-COURSE                PIC 9(02) VALUE ZEROES.                 
010300     02  FS-ENROLLM               PIC 9(02) VALUE ZEROES.                 
010400     02  FS-GRADES                PIC 9(02) VALUE ZEROES.                 
010500     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.                 
010600     02  WKS-FS-FILLER            PIC X(10) VALUE SPACES.                 
010700                                                                          
010800******************************************************************        
010900*                BANDERAS DE FIN DE ARCHIVO                      *        
011000******************************************************************        
011100 01  WKS-BANDERAS.                                                        
011200     02  WKS-FIN-STUDENT          PIC 9(01) VALUE ZEROES.                 
011300         88  FIN-STUDENT                   VALUE 1.                       
011400     02  WKS-FIN-COURSE           PIC 9(01) VALUE ZEROES.                 
011500         88  FIN-COURSE                    VALUE 1.                       
011600     02  WKS-FIN-ENROLLM          PIC 9(01) VALUE ZEROES.                 
011700         88  FIN-ENROLLM                   VALUE 1.                       
011800     02  WKS-FIN-GRADES           PIC 9(01) VALUE ZEROES.                 
011900         88  FIN-GRADES                    VALUE 1.                       
012000     02  WKS-SW-TRAZA             PIC 9(01) VALUE ZEROES.                 
012100         88  WKS-SW-TRAZA-ON               VALUE 1.                       
012200         88  WKS-SW-TRAZA-OFF              VALUE 0.                       
012300     02  WKS-BAN-FILLER           PIC X(05) VALUE SPACES.                 
012400                                                                          
012500******************************************************************        
012600*     TABLA MAESTRA DE ESTUDIANTES EN MEMORIA (SEARCH ALL)       *        
012700******************************************************************        
012800 01  TAB-ESTUDIANTES.                                                     
012900     02  WKS-TOTAL-ESTUDIANTES    PIC S9(04) COMP VALUE ZERO.             
013000     02  OCU-ESTUDIANTE OCCURS 200 TIMES                                  
013100                        ASCENDING KEY IS OE-STU-ID                        
013200                        INDEXED BY IX-EST IX-EST2.                        
013300         03  OE-STU-ID            PIC X(10).                              
013400         03  OE-STU-NOMBRE        PIC X(30).                              
013500         03  OE-STU-EMAIL         PIC X(40).                              
013600         03  OE-STU-CARRERA       PIC X(20).                              
013700         03  OE-STU-NIVEL-ANIO    PIC 9(01).                              
013800         03  OE-NUM-CURSOS        PIC S9(02) COMP VALUE ZERO.             
013900         03  OE-CURSOS-ACTUALES   PIC X(08) OCCURS 6 TIMES.               
014000         03  OE-NUM-NOTAS         PIC S9(02) COMP VALUE ZERO.             
014100         03  OE-NOTA OCCURS 20 TIMES.                                     
014200             04  OE-NOTA-CRS-COD  PIC X(08).                              
014300             04  OE-NOTA-LETRA    PIC X(02).                              
014400             04  OE-NOTA-LETRA-R REDEFINES OE-NOTA-LETRA.                 
014500                 05  OE-NOTA-LETRA-BASE  PIC X(01).                       
014600                 05  OE-NOTA-LETRA-SIGNO PIC X(01).                       
014700             04  OE-NOTA-CREDITO  PIC 9(02).                              
014800         03  OE-GPA               PIC 9(01)V99 VALUE ZERO.                
014900         03  OE-HONORES           PIC X(01) VALUE 'N'.                    
015000             88  OE-ES-HONORES              VALUE 'Y'.                    
015100     02  TAB-EST-FILLER           PIC X(06) VALUE SPACES.                 
015200                                                                          
015300******************************************************************        
015400*        TABLA MAESTRA DE CURSOS EN MEMORIA (SEARCH ALL)         *        
015500******************************************************************        
015600 01  TAB-CURSOS.                                                          
015700     02  WKS-TOTAL-CURSOS         PIC S9(04) COMP VALUE ZERO.             
015800     02  OCU-CURSO OCCURS 100 TIMES                                       
015900                   ASCENDING KEY IS OC-CRS-CODIGO                         
016000                   INDEXED BY IX-CRS IX-CRS2.                             
016100         03  OC-CRS-CODIGO        PIC X(08).                              
016200         03  OC-CRS-TITULO        PIC X(30).                              
016300         03  OC-CRS-CREDITOS      PIC 9(02).                              
016400         03  OC-CRS-DEPTO         PIC X(10).                              
016500         03  OC-CRS-CUPO-MAXIMO   PIC 9(04).                              
016600         03  OC-CRS-CUPO-ACTUAL   PIC 9(04).                              
016700     02  TAB-CRS-FILLER           PIC X(06) VALUE SPACES.                 
016800                                                                          
016900*--> VISTA ALTERNA DEL CODIGO DE CURSO: PREFIJO DE MATERIA                
017000 01  WKS-CRS-COD-AUX.                                                     
017100     02  WKS-CRS-PREFIJO         PIC X(02).                               
017200     02  WKS-CRS-RESTO           PIC X(06).                               
017300 01  WKS-CRS-COD-AUX-R REDEFINES WKS-CRS-COD-AUX.                         
017400     02  WKS-CRS-COD-COMPLETO    PIC X(08).                               
017500                                                                          
017600******************************************************************        
017700*               VARIABLES DE TRANSACCION EN CURSO                *        
017800******************************************************************        
017900 01  WKS-MATRICULA-TRABAJO.                                               
018000     02  WKS-MAT-RECHAZO         PIC X(40) VALUE SPACES.                  
018100     02  WKS-MAT-ACEPTADA        PIC 9(01) VALUE ZERO.                    
018200         88  WKS-MAT-OK                   VALUE 1.                        
018300*--> VISTA ALTERNA DEL SEMESTRE: ESTACION Y ANIO                          
018400 01  WKS-SEMESTRE-AUX.                                                    
018500     02  WKS-SEM-ESTACION        PIC X(04).                               
018600     02  WKS-SEM-ANIO            PIC X(04).                               
018700     02  WKS-SEM-FILLER          PIC X(02).                               
018800 01  WKS-SEMESTRE-AUX-R REDEFINES WKS-SEMESTRE-AUX.                       
018900     02  WKS-SEM-COMPLETO        PIC X(10).                               
019000                                                                          
019100******************************************************************        
019200*               VARIABLES DE NOTA Y PUNTEO ACADEMICO             *        
019300******************************************************************        
019400 01  WKS-NOTA-TRABAJO.                                                    
019500     02  WKS-GRD-BASE            PIC X(01) VALUE SPACES.                  
019600     02  WKS-GRD-SIGNO           PIC X(01) VALUE SPACES.                  
019700     02  WKS-GRD-PUNTEO          PIC 9(01)V9 VALUE ZERO.                  
019800     02  WKS-GRD-ENCONTRADO      PIC 9(01) VALUE ZERO.                    
019900         88  WKS-GRD-OK                   VALUE 1.                        
020000     02  WKS-NOTA-FILLER         PIC X(05) VALUE SPACES.                  
020100                                                                          
020200 01  WKS-GPA-TRABAJO.                                                     
020300     02  WKS-SUMA-PUNTOS         PIC S9(05)V99 VALUE ZERO.                
020400     02  WKS-SUMA-CREDITOS       PIC S9(05)V9  VALUE ZERO.                
020500     02  WKS-GPA-EDITADO         PIC 9.99.                                
020600     02  WKS-GPA-FILLER          PIC X(05) VALUE SPACES.                  
020700                                                                          
020800******************************************************************        
020900*                     CONTADORES DE CONTROL                      *        
021000******************************************************************        
021100 77  WKS-CNT-ESTUDIANTES         PIC S9(04) COMP VALUE ZERO.              
021200                                                                          
021300 01  WKS-CONTADORES.                                                      
021400     02  WKS-CNT-MATRIC-ACEPTA   PIC S9(04) COMP VALUE ZERO.              
021500     02  WKS-CNT-MATRIC-RECHAZA  PIC S9(04) COMP VALUE ZERO.              
021600     02  WKS-CNT-HONORES         PIC S9(04) COMP VALUE ZERO.              
021700     02  WKS-MASCARA             PIC ZZZ9.                                
021800     02  WKS-CNT-FILLER          PIC X(06) VALUE SPACES.                  
021900                                                                          
022000 01  WKS-SUBINDICES.                                                      
022100     02  WKS-I                   PIC S9(04) COMP VALUE ZERO.              
022200     02  WKS-J                   PIC S9(04) COMP VALUE ZERO.              
022300     02  WKS-SUB-FILLER          PIC X(04) VALUE SPACES.                  
022400                                                                          
022500 PROCEDURE DIVISION.                                                      
022600******************************************************************        
022700 000-MAIN SECTION.                                                        
022800     PERFORM 100-APERTURA-ARCHIVOS                                        
022900     PERFORM 200-CARGA-ESTUDIANTES                                        
023000     PERFORM 210-CARGA-CURSOS                                             
023100     PERFORM 300-PROCESA-MATRICULAS                                       
023200     PERFORM 400-PROCESA-NOTAS                                            
023300     PERFORM 500-CALCULA-GPA-Y-HONORES                                    
023400     PERFORM 600-ESTADISTICAS                                             
023500     PERFORM 900-CIERRA-ARCHIVOS                                          
023600     STOP RUN.                                                            
023700 000-MAIN-E. EXIT.                                                        
023800                                                                          
023900 100-APERTURA-ARCHIVOS SECTION.                                           
024000     OPEN INPUT  STUDENT COURSE ENROLLM GRADES                            
024100          OUTPUT REPORTE                                                  
024200     IF FS-STUDENT NOT = 0 OR FS-COURSE NOT = 0 OR                        
024300        FS-ENROLLM NOT = 0 OR FS-GRADES NOT = 0 OR                        
024400        FS-REPORTE NOT = 0                                                
024500        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE EEDR5101 ***'             
024600                UPON CONSOLE                                              
024700        DISPLAY 'FS-STUDENT=' FS-STUDENT ' FS-COURSE=' FS-COURSE          
024800                UPON CONSOLE                                              
024900        DISPLAY 'FS-ENROLLM=' FS-ENROLLM ' FS-GRADES=' FS-GRADES          
025000                UPON CONSOLE                                              
025100        DISPLAY 'FS-REPORTE=' FS-REPORTE UPON CONSOLE                     
025200        MOVE 91 TO RETURN-CODE                                            
025300        GO TO 100-APERTURA-ARCHIVOS-E                                     
025400     END-IF                                                               
025500     IF WKS-SW-TRAZA-ON                                                   
025600        DISPLAY '>>> EEDR5101 ARCHIVOS ABIERTOS CORRECTAMENTE'            
025700                UPON CONSOLE                                              
025800     END-IF.                                                              
025900 100-APERTURA-ARCHIVOS-E. EXIT.                                           
026000                                                                          
026100******************************************************************        
026200*          C A R G A   D E L   M A E S T R O   D E               *        
026300*                    E S T U D I A N T E S                      *         
026400******************************************************************        
026500 200-CARGA-ESTUDIANTES SECTION.                                           
026600     READ STUDENT                                                         
026700          AT END SET FIN-STUDENT TO TRUE                                  
026800     END-READ                                                             
026900     PERFORM 205-ACUMULA-ESTUDIANTE UNTIL FIN-STUDENT.                    
027000 200-CARGA-ESTUDIANTES-E. EXIT.                                           
027100                                                                          
027200 205-ACUMULA-ESTUDIANTE SECTION.                                          
027300     ADD 1 TO WKS-TOTAL-ESTUDIANTES                                       
027400     MOVE STU-ID          TO OE-STU-ID (WKS-TOTAL-ESTUDIANTES)            
027500     MOVE STU-NOMBRE      TO OE-STU-NOMBRE (WKS-TOTAL-ESTUDIANTES)        
027600     MOVE STU-EMAIL       TO OE-STU-EMAIL (WKS-TOTAL-ESTUDIANTES)         
027700     MOVE STU-CARRERA     TO                                              
027800          OE-STU-CARRERA (WKS-TOTAL-ESTUDIANTES)                          
027900     MOVE STU-NIVEL-ANIO  TO OE-STU-NIVEL-ANIO                            
028000                              (WKS-TOTAL-ESTUDIANTES)                     
028100     MOVE 0               TO OE-NUM-CURSOS (WKS-TOTAL-ESTUDIANTES)        
028200     MOVE 0               TO OE-NUM-NOTAS (WKS-TOTAL-ESTUDIANTES)         
028300     MOVE 0               TO OE-GPA (WKS-TOTAL-ESTUDIANTES)               
028400     MOVE 'N'             TO OE-HONORES (WKS-TOTAL-ESTUDIANTES)           
028500     READ STUDENT                                                         
028600          AT END SET FIN-STUDENT TO TRUE                                  
028700     END-READ.                                                            
028800 205-ACUMULA-ESTUDIANTE-E. EXIT.                                          
028900                                                                          
029000******************************************************************        
029100*              C A R G A   D E L   M A E S T R O   D E           *        
029200*                        C U R S O S                            *         
029300******************************************************************        
029400 210-CARGA-CURSOS SECTION.                                                
029500     READ COURSE                                                          
029600          AT END SET FIN-COURSE TO TRUE                                   
029700     END-READ                                                             
029800     PERFORM 215-ACUMULA-CURSO UNTIL FIN-COURSE.                          
029900 210-CARGA-CURSOS-E. EXIT.                                                
030000                                                                          
030100 215-ACUMULA-CURSO SECTION.                                               
030200     ADD 1 TO WKS-TOTAL-CURSOS                                            
030300     MOVE CRS-CODIGO    TO OC-CRS-CODIGO (WKS-TOTAL-CURSOS)               
030400     MOVE CRS-TITULO    TO OC-CRS-TITULO (WKS-TOTAL-CURSOS)               
030500     MOVE CRS-CREDITOS  TO OC-CRS-CREDITOS (WKS-TOTAL-CURSOS)             
030600     MOVE CRS-DEPARTAMENTO                                                
030700                        TO OC-CRS-DEPTO (WKS-TOTAL-CURSOS)                
030800     MOVE CRS-CUPO-MAXIMO                                                 
030900                        TO OC-CRS-CUPO-MAXIMO (WKS-TOTAL-CURSOS)          
031000     MOVE CRS-CUPO-ACTUAL                                                 
031100                        TO OC-CRS-CUPO-ACTUAL (WKS-TOTAL-CURSOS)          
031200     IF WKS-SW-TRAZA-ON                                                   
031300        MOVE CRS-CODIGO TO WKS-CRS-COD-COMPLETO                           
031400        DISPLAY '    CURSO ' WKS-CRS-PREFIJO '-' WKS-CRS-RESTO            
031500                ' CARGADO' UPON CONSOLE                                   
031600     END-IF                                                               
031700     READ COURSE                                                          
031800          AT END SET FIN-COURSE TO TRUE                                   
031900     END-READ.                                                            
032000 215-ACUMULA-CURSO-E. EXIT.                                               
032100                                                                          
032200******************************************************************        
032300*       P R O C E S O   D E   T R A N S A C C I O N E S          *        
032400*                   D E   M A T R I C U L A                     *         
032500******************************************************************        
032600 300-PROCESA-MATRICULAS SECTION.                                          
032700     READ ENROLLM                                                         
032800          AT END SET FIN-ENROLLM TO TRUE                                  
032900     END-READ                                                             
033000     PERFORM 305-PROCESA-UNA-MATRICULA UNTIL FIN-ENROLLM.                 
033100 300-PROCESA-MATRICULAS-E. EXIT.                                          
033200                                                                          
033300 305-PROCESA-UNA-MATRICULA SECTION.                                       
033400     MOVE ENR-SEMESTRE TO WKS-SEM-COMPLETO                                
033500     PERFORM 310-VALIDA-MATRICULA                                         
033600     PERFORM 330-ESCRIBE-DETALLE-MATRICULA                                
033700     READ ENROLLM                                                         
033800          AT END SET FIN-ENROLLM TO TRUE                                  
033900     END-READ.                                                            
034000 305-PROCESA-UNA-MATRICULA-E. EXIT.                                       
034100                                                                          
034200*--> REGLA DE ELEGIBILIDAD DE MATRICULA (UNIT 1)                          
034300 310-VALIDA-MATRICULA SECTION.                                            
034400     MOVE 0      TO WKS-MAT-ACEPTADA                                      
034500     MOVE SPACES TO WKS-MAT-RECHAZO                                       
034600     SET IX-EST  TO 1                                                     
034700     SEARCH ALL OCU-ESTUDIANTE                                            
034800        WHEN OE-STU-ID (IX-EST) = ENR-STU-ID                              
034900             CONTINUE                                                     
035000        AT END                                                            
035100             MOVE 'STUDENT OR COURSE NOT FOUND' TO WKS-MAT-RECHAZO        
035200     END-SEARCH                                                           
035300     IF WKS-MAT-RECHAZO = SPACES                                          
035400        SET IX-CRS TO 1                                                   
035500        SEARCH ALL OCU-CURSO                                              
035600           WHEN OC-CRS-CODIGO (IX-CRS) = ENR-CRS-CODIGO                   
035700                CONTINUE                                                  
035800           AT END                                                         
035900                MOVE 'STUDENT OR COURSE NOT FOUND'                        
036000                     TO WKS-MAT-RECHAZO                                   
036100        END-SEARCH                                                        
036200     END-IF                                                               
036300     IF WKS-MAT-RECHAZO = SPACES                                          
036400        IF OC-CRS-CUPO-ACTUAL (IX-CRS) >=                                 
036500           OC-CRS-CUPO-MAXIMO (IX-CRS)                                    
036600           MOVE 'COURSE IS FULL' TO WKS-MAT-RECHAZO                       
036700        END-IF                                                            
036800     END-IF                                                               
036900     IF WKS-MAT-RECHAZO = SPACES                                          
037000        IF OE-NUM-CURSOS (IX-EST) >= 6                                    
037100           MOVE 'STUDENT HAS REACHED MAXIMUM COURSE LOAD'                 
037200                TO WKS-MAT-RECHAZO                                        
037300        END-IF                                                            
037400     END-IF                                                               
037500     IF WKS-MAT-RECHAZO = SPACES                                          
037600        ADD 1 TO OC-CRS-CUPO-ACTUAL (IX-CRS)                              
037700        ADD 1 TO OE-NUM-CURSOS (IX-EST)                                   
037800        MOVE ENR-CRS-CODIGO TO                                            
037900             OE-CURSOS-ACTUALES (IX-EST, OE-NUM-CURSOS (IX-EST))          
038000        MOVE 1 TO WKS-MAT-ACEPTADA                                        
038100        ADD 1 TO WKS-CNT-MATRIC-ACEPTA                                    
038200     ELSE                                                                 
038300        ADD 1 TO WKS-CNT-MATRIC-RECHAZA                                   
038400     END-IF.                                                              
038500 310-VALIDA-MATRICULA-E. EXIT.                                            
038600                                                                          
038700 330-ESCRIBE-DETALLE-MATRICULA SECTION.                                   
038800     MOVE SPACES TO REG-REPORTE                                           
038900     IF WKS-MAT-OK                                                        
039000        STRING 'MATRICULA  ' ENR-STU-ID ' ' ENR-CRS-CODIGO                
039100               ' SEM=' WKS-SEM-ESTACION WKS-SEM-ANIO                      
039200               ' ACEPTADA'                                                
039300               DELIMITED BY SIZE INTO REG-REPORTE                         
039400        END-STRING                                                        
039500     ELSE                                                                 
039600        STRING 'MATRICULA  ' ENR-STU-ID ' ' ENR-CRS-CODIGO                
039700               ' RECHAZADA: ' WKS-MAT-RECHAZO                             
039800               DELIMITED BY SIZE INTO REG-REPORTE                         
039900        END-STRING                                                        
040000     END-IF                                                               
040100     WRITE REG-REPORTE.                                                   
040200 330-ESCRIBE-DETALLE-MATRICULA-E. EXIT.                                   
040300                                                                          
040400******************************************************************        
040500*         P R O C E S O   D E   T R A N S A C C I O N E S        *        
040600*                         D E   N O T A S                       *         
040700******************************************************************        
040800 400-PROCESA-NOTAS SECTION.                                               
040900     READ GRADES                                                          
041000          AT END SET FIN-GRADES TO TRUE                                   
041100     END-READ                                                             
041200     PERFORM 405-PROCESA-UNA-NOTA UNTIL FIN-GRADES.                       
041300 400-PROCESA-NOTAS-E. EXIT.                                               
041400                                                                          
041500 405-PROCESA-UNA-NOTA SECTION.                                            
041600     SET IX-EST TO 1                                                      
041700     SEARCH ALL OCU-ESTUDIANTE                                            
041800        WHEN OE-STU-ID (IX-EST) = GRD-STU-ID                              
041900             PERFORM 410-AGREGA-NOTA-ESTUDIANTE                           
042000        AT END                                                            
042100             CONTINUE                                                     
042200     END-SEARCH                                                           
042300     READ GRADES                                                          
042400          AT END SET FIN-GRADES TO TRUE                                   
042500     END-READ.                                                            
042600 405-PROCESA-UNA-NOTA-E. EXIT.                                            
042700                                                                          
042800 410-AGREGA-NOTA-ESTUDIANTE SECTION.                                      
042900     SET IX-CRS TO 1                                                      
043000     SEARCH ALL OCU-CURSO                                                 
043100        WHEN OC-CRS-CODIGO (IX-CRS) = GRD-CRS-CODIGO                      
043200             CONTINUE                                                     
043300        AT END                                                            
043400             CONTINUE                                                     
043500     END-SEARCH                                                           
043600     IF OE-NUM-NOTAS (IX-EST) < 20                                        
043700        ADD 1 TO OE-NUM-NOTAS (IX-EST)                                    
043800        MOVE GRD-CRS-CODIGO TO                                            
043900             OE-NOTA-CRS-COD (IX-EST, OE-NUM-NOTAS (IX-EST))              
044000        MOVE GRD-LETRA TO                                                 
044100             OE-NOTA-LETRA (IX-EST, OE-NUM-NOTAS (IX-EST))                
044200        IF OC-CRS-CODIGO (IX-CRS) = GRD-CRS-CODIGO                        
044300           MOVE OC-CRS-CREDITOS (IX-CRS) TO                               
044400                OE-NOTA-CREDITO (IX-EST, OE-NUM-NOTAS (IX-EST))           
044500        ELSE                                                              
044600           MOVE 0 TO                                                      
044700                OE-NOTA-CREDITO (IX-EST, OE-NUM-NOTAS (IX-EST))           
044800        END-IF                                                            
044900     END-IF.                                                              
045000 410-AGREGA-NOTA-ESTUDIANTE-E. EXIT.                                      
045100                                                                          
045200******************************************************************        
045300*     C A L C U L O   D E   G P A   Y   H O N O R E S            *        
045400******************************************************************        
045500 500-CALCULA-GPA-Y-HONORES SECTION.                                       
045600     PERFORM 505-PROCESA-UN-ESTUDIANTE                                    
045700             VARYING WKS-I FROM 1 BY 1                                    
045800             UNTIL WKS-I > WKS-TOTAL-ESTUDIANTES.                         
045900 500-CALCULA-GPA-Y-HONORES-E. EXIT.                                       
046000                                                                          
046100 505-PROCESA-UN-ESTUDIANTE SECTION.                                       
046200     SET IX-EST TO WKS-I                                                  
046300     PERFORM 510-CALCULA-GPA                                              
046400     PERFORM 520-EVALUA-HONORES                                           
046500     PERFORM 530-ESCRIBE-RESUMEN-ESTUDIANTE.                              
046600 505-PROCESA-UN-ESTUDIANTE-E. EXIT.                                       
046700                                                                          
046800*--> REGLA DE CALCULO DE GPA (UNIT 1)                                     
046900 510-CALCULA-GPA SECTION.                                                 
047000     MOVE 0 TO WKS-SUMA-PUNTOS WKS-SUMA-CREDITOS                          
047100     PERFORM 511-ACUMULA-PUNTOS-NOTA                                      
047200             VARYING WKS-J FROM 1 BY 1                                    
047300             UNTIL WKS-J > OE-NUM-NOTAS (IX-EST)                          
047400     IF WKS-SUMA-CREDITOS > 0                                             
047500        COMPUTE OE-GPA (IX-EST) ROUNDED =                                 
047600                WKS-SUMA-PUNTOS / WKS-SUMA-CREDITOS                       
047700     ELSE                                                                 
047800        MOVE 0 TO OE-GPA (IX-EST)                                         
047900     END-IF.                                                              
048000 510-CALCULA-GPA-E. EXIT.                                                 
048100                                                                          
048200 511-ACUMULA-PUNTOS-NOTA SECTION.                                         
048300     MOVE OE-NOTA-LETRA-BASE  (IX-EST, WKS-J) TO WKS-GRD-BASE             
048400     MOVE OE-NOTA-LETRA-SIGNO (IX-EST, WKS-J) TO WKS-GRD-SIGNO            
048500     PERFORM 512-BUSCA-PUNTEO-LETRA                                       
048600     COMPUTE WKS-SUMA-PUNTOS = WKS-SUMA-PUNTOS +                          
048700             (WKS-GRD-PUNTEO * OE-NOTA-CREDITO (IX-EST, WKS-J))           
048800     ADD OE-NOTA-CREDITO (IX-EST, WKS-J) TO WKS-SUMA-CREDITOS.            
048900 511-ACUMULA-PUNTOS-NOTA-E. EXIT.                                         
049000                                                                          
049100*--> TABLA DE PUNTEO POR LETRA (UNIT 1), SIN DISTINGUIR MAYUSCULA         
049200*    O MINUSCULA, SE NORMALIZA A MAYUSCULA ANTES DE COMPARAR.             
049300 512-BUSCA-PUNTEO-LETRA SECTION.                                          
049400     INSPECT WKS-GRD-BASE CONVERTING                                      
049500             'abcdefghijklmnopqrstuvwxyz' TO                              
049600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
049700     EVALUATE WKS-GRD-BASE ALSO WKS-GRD-SIGNO                             
049800        WHEN 'A' ALSO '-'   MOVE 3.7 TO WKS-GRD-PUNTEO                    
049900        WHEN 'A' ALSO OTHER MOVE 4.0 TO WKS-GRD-PUNTEO                    
050000        WHEN 'B' ALSO '+'   MOVE 3.3 TO WKS-GRD-PUNTEO                    
050100        WHEN 'B' ALSO '-'   MOVE 2.7 TO WKS-GRD-PUNTEO                    
050200        WHEN 'B' ALSO OTHER MOVE 3.0 TO WKS-GRD-PUNTEO                    
050300        WHEN 'C' ALSO '+'   MOVE 2.3 TO WKS-GRD-PUNTEO                    
050400        WHEN 'C' ALSO '-'   MOVE 1.7 TO WKS-GRD-PUNTEO                    
050500        WHEN 'C' ALSO OTHER MOVE 2.0 TO WKS-GRD-PUNTEO                    
050600        WHEN 'D' ALSO '+'   MOVE 1.3 TO WKS-GRD-PUNTEO                    
050700        WHEN 'D' ALSO OTHER MOVE 1.0 TO WKS-GRD-PUNTEO                    
050800        WHEN OTHER          MOVE 0.0 TO WKS-GRD-PUNTEO                    
050900     END-EVALUATE.                                                        
051000 512-BUSCA-PUNTEO-LETRA-E. EXIT.                                          
051100                                                                          
051200*--> REGLA DE ELEGIBILIDAD DE HONORES (UNIT 1), GPA >= 3.50               
051300 520-EVALUA-HONORES SECTION.                                              
051400     IF OE-GPA (IX-EST) >= 3.50                                           
051500        MOVE 'Y' TO OE-HONORES (IX-EST)                                   
051600        ADD 1 TO WKS-CNT-HONORES                                          
051700     ELSE                                                                 
051800        MOVE 'N' TO OE-HONORES (IX-EST)                                   
051900     END-IF.                                                              
052000 520-EVALUA-HONORES-E. EXIT.                                              
052100                                                                          
052200 530-ESCRIBE-RESUMEN-ESTUDIANTE SECTION.                                  
052300     MOVE SPACES TO REG-REPORTE                                           
052400     MOVE OE-GPA (IX-EST) TO WKS-GPA-EDITADO                              
052500     STRING 'RESUMEN    ' OE-STU-ID (IX-EST) ' '                          
052600            OE-STU-NOMBRE (IX-EST) ' '                                    
052700            OE-STU-CARRERA (IX-EST) ' GPA='                               
052800            WKS-GPA-EDITADO ' HONORES='                                   
052900            OE-HONORES (IX-EST)                                           
053000            DELIMITED BY SIZE INTO REG-REPORTE                            
053100     END-STRING                                                           
053200     WRITE REG-REPORTE                                                    
053300     ADD 1 TO WKS-CNT-ESTUDIANTES.                                        
053400 530-ESCRIBE-RESUMEN-ESTUDIANTE-E. EXIT.                                  
053500                                                                          
053600******************************************************************        
053700*               C O R T E   D E   E S T A D I S T I C A S        *        
053800******************************************************************        
053900 600-ESTADISTICAS SECTION.                                                
054000     MOVE WKS-CNT-ESTUDIANTES TO WKS-MASCARA                              
054100     DISPLAY '****************************************'                   
054200     DISPLAY 'ESTUDIANTES PROCESADOS    : ' WKS-MASCARA                   
054300     MOVE WKS-CNT-MATRIC-ACEPTA TO WKS-MASCARA                            
054400     DISPLAY 'MATRICULAS ACEPTADAS      : ' WKS-MASCARA                   
054500     MOVE WKS-CNT-MATRIC-RECHAZA TO WKS-MASCARA                           
054600     DISPLAY 'MATRICULAS RECHAZADAS     : ' WKS-MASCARA                   
054700     MOVE WKS-CNT-HONORES TO WKS-MASCARA                                  
054800     DISPLAY 'ESTUDIANTES CON HONORES   : ' WKS-MASCARA                   
054900     DISPLAY '****************************************'                   
055000     MOVE SPACES TO REG-REPORTE                                           
055100     STRING 'TOT EST=' WKS-CNT-ESTUDIANTES                                
055200            ' ACEPT=' WKS-CNT-MATRIC-ACEPTA                               
055300            ' RECHZ=' WKS-CNT-MATRIC-RECHAZA                              
055400            ' HONOR=' WKS-CNT-HONORES                                     
055500            DELIMITED BY SIZE INTO REG-REPORTE                            
055600     END-STRING                                                           
055700     WRITE REG-REPORTE.                                                   
055800 600-ESTADISTICAS-E. EXIT.                                                
055900                                                                          
056000 900-CIERRA-ARCHIVOS SECTION.                                             
056100     CLOSE STUDENT COURSE ENROLLM GRADES REPORTE.                         
056200 900-CIERRA-ARCHIVOS-E. EXIT.                                             
