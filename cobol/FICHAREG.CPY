000100******************************************************************        
000200*    COPY FICHAREG                                               *        
000300*    FICHA DE LIBRO - MANTENIMIENTO DE UN SOLO REGISTRO          *        
000400*    NO ES MAESTRO, CADA POSICION SE VALIDA Y SE REPORTA SOLA.   *        
000500******************************************************************        
000600*    PEDR 03/1990 - CREACION DEL LAYOUT PARA VALIDACION DE FICHAS*PEDR9000
000700******************************************************************        
000800 01  REG-FICHAREG.                                                        
000900     02  BKD-ISBN                PIC X(13).                               
001000     02  BKD-NOMBRE              PIC X(40).                               
001100     02  BKD-AUTOR               PIC X(30).                               
001200     02  BKD-GENERO              PIC X(15).                               
001300     02  BKD-PRECIO              PIC S9(05)V99 COMP-3.                    
001400     02  BKD-ANIO                PIC 9(04).                               
001500     02  BKD-EJEMPLARES-DISP     PIC 9(03).                               
001600     02  BKD-DISPONIBLE          PIC X(01).                               
001700         88  BKD-SI-DISPONIBLE            VALUE 'Y'.                      
001800         88  BKD-NO-DISPONIBLE            VALUE 'N'.                      
001900     02  BKD-VALIDO              PIC X(01).                               
002000         88  BKD-SI-VALIDO                VALUE 'Y'.                      
002100         88  BKD-NO-VALIDO                VALUE 'N'.                      
002200     02  BKD-CLASICO             PIC X(01).                               
002300         88  BKD-SI-CLASICO               VALUE 'Y'.                      
002400         88  BKD-NO-CLASICO               VALUE 'N'.                      
002500     02  BKD-FILLER              PIC X(08) VALUE SPACES.                  
