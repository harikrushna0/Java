000100******************************************************************        
000200* FECHA       : 02/11/1994                                       *        
000300* PROGRAMADOR : PEDRO ENRIQUE DUARTE RIOS (PEDR)                 *        
000400* APLICACION  : CONCURSOS - JUEGO DE NUMEROS                     *        
000500* PROGRAMA    : EEDR5104                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : RESUELVE EL PROBLEMA DE CONTEO REGRESIVO: A      *        
000800*             : PARTIR DE LOS NUMEROS FUENTE RECIBIDOS, BUSCA    *        
000900*             : TODA EXPRESION ARITMETICA (SUMA, RESTA, MULTI-   *        
001000*             : PLICACION, DIVISION) QUE ALCANCE LA META.        *        
001100* ARCHIVOS    : COUNTDOWN=C, REPORTE=A                           *        
001200* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *        
001300* PROGRAMA(S) : NO APLICA                                        *        
001400* BPM/RATIONAL: 104611                                           *        
001500* NOMBRE      : SOLUCIONADOR DEL JUEGO DE CONTEO REGRESIVO       *        
001600******************************************************************        
001700*                 H I S T O R I A L   D E   C A M B I O S        *        
001800******************************************************************        
001900* PEDR 02/11/1994 - VERSION ORIGINAL, CONCURSO DE FIN DE ANIO DEL*PEDR9400
002000*                   DEPARTAMENTO DE RECREACION DE PERSONAL       *        
002100* PEDR 21/11/1994 - SE AGREGA EL CORTE DE ESTADISTICAS DE LA     *PEDR9400
002200*                   CORRIDA (PROMEDIO DE OPERADORES, PROFUNDIDAD)*        
002300* CHAL 09/03/1996 - SE ELIMINAN SOLUCIONES DUPLICADAS ANTES DE   *CHAL9600
002400*                   ESCRIBIRLAS AL REPORTE                       *        
002500* CHAL 14/10/1996 - SE AGREGA VISTA ALTERNA DEL TEXTO DE LA      *CHAL9600
002600*                   EXPRESION PARA LA TRAZA DE DEPURACION        *        
002700* MRAM 20/11/1998 - REVISION PREVENTIVA MILENIO, SIN CAMPOS DE   *MRAM9800
002800*                   FECHA EN ESTE PROGRAMA, SIN HALLAZGOS        *        
002900* PEDR 08/02/1999 - CIERRE DE REVISION MILENIO                   *PEDR9900
003000* CHAL 25/05/2002 - SE AGREGA SWITCH UPSI-0 DE TRAZA DE DEPURA   *CHAL0200
003100* MRAM 17/07/2004 - SE AMPLIA LA TABLA DE ENTRADAS POR INTERVALO *MRAM0400
003200*                   DE 10 A 15 PARA JUEGOS DE SEIS NUMEROS       *        
003300* MRAM 13/09/2005 - SE ESTANDARIZA EL CORTE DE ESTADISTICAS      *MRAM0500
003400* CHAL 02/02/2006 - SE CORRIGE EL MENSAJE DE SIN SOLUCION PARA   *CHAL0600
003500*                   QUE VIAJE EN EL CAMPO DE EXPRESION           *        
003600* CHAL 19/08/2009 - EL PROMEDIO DE OPERADORES AHORA SE CALCULA   *CHAL0900
003700*                   CON DOS DECIMALES Y SE EDITA CON MASCARA     *        
003800******************************************************************        
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    EEDR5104.                                                 
004100 AUTHOR.        PEDRO ENRIQUE DUARTE RIOS.                                
004200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA RECREACION.               
004300 DATE-WRITTEN.  02/11/1994.                                               
004400 DATE-COMPILED.                                                           
004500 SECURITY.      USO INTERNO UNICAMENTE - NO DISTRIBUIR.                   
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS CLASE-OPERADOR-VALIDO IS '+' '-' '*' '/'                       
005200     UPSI-0 ON STATUS IS WKS-SW-TRAZA-ON                                  
005300            OFF STATUS IS WKS-SW-TRAZA-OFF.                               
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT COUNTDOWN ASSIGN TO COUNTDOWN                                 
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS FS-COUNTDOWN.                                 
006000     SELECT REPORTE    ASSIGN TO REPORTE                                  
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-REPORTE.                                   
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600******************************************************************        
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006800******************************************************************        
006900*   UNA SOLA FICHA POR CORRIDA CON LOS NUMEROS FUENTE Y LA META           
007000 FD  COUNTDOWN.                                                           
007100     COPY CDNUMENT.                                                       
007200*   UNA LINEA POR EXPRESION DISTINTA QUE ALCANZA LA META                  
007300 FD  REPORTE.                                                             
007400     COPY CDSOLREG.                                                       
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700******************************************************************        
007800*                VARIABLES DE FILE STATUS                        *        
007900******************************************************************        
008000 01  WKS-FILE-STATUS.                                                     
008100     02  FS-COUNTDOWN              PIC 9(02) VALUE ZEROES.                
008200     02  FS-REPORTE                PIC 9(02) VALUE ZEROES.                
008300     02  WKS-FS-FILLER             PIC X(10) VALUE SPACES.                
008400                                                                          
008500******************************************************************        
008600*                BANDERAS DE CONTROL DEL PROGRAMA                *        
008700******************************************************************        
008800 01  WKS-BANDERAS.                                                        
008900     02  WKS-SW-TRAZA              PIC 9(01) VALUE ZERO.                  
009000         88  WKS-SW-TRAZA-ON                VALUE 1.                      
009100         88  WKS-SW-TRAZA-OFF               VALUE 0.                      
009200     02  WKS-HAY-MAS-PERM-SW       PIC 9(01) VALUE ZERO.                  
009300         88  WKS-HAY-MAS-PERM                VALUE 1.                     
009400         88  WKS-NO-HAY-MAS-PERM              VALUE 0.                    
009500     02  WKS-DUP-ENCONTRADO        PIC 9(01) COMP VALUE ZERO.             
009600     02  WKS-BAN-FILLER            PIC X(06) VALUE SPACES.                
009700                                                                          
009800******************************************************************        
009900*              FICHA DE ENTRADA EN MEMORIA DE TRABAJO            *        
010000******************************************************************        
010100 01  WKS-FICHA-ENTRADA.                                                   
010200     02  WKS-CANT-NUMEROS          PIC 9(01) COMP VALUE ZERO.             
010300     02  WKS-NUM-FUENTE            PIC 9(03) OCCURS 6 TIMES.              
010400     02  WKS-ENT-FILLER            PIC X(10) VALUE SPACES.                
010500                                                                          
010600*--> VISTA ALTERNA DE LA META: SEPARA CENTENA DE DECENA-UNIDAD            
010700*    PARA LA LINEA DE TRAZA DE PARAMETROS DE ENTRADA.                     
010800 01  WKS-META-GRUPO.                                                      
010900     02  WKS-META-VALOR            PIC 9(03) VALUE ZERO.                  
011000 01  WKS-META-GRUPO-R REDEFINES WKS-META-GRUPO.                           
011100     02  WKS-META-CENTENA          PIC 9(01).                             
011200     02  WKS-META-DEC-UNI          PIC 9(02).                             
011300                                                                          
011400******************************************************************        
011500*           SUBCONJUNTO DE NUMEROS FUENTE EN PROCESO             *        
011600******************************************************************        
011700 01  WKS-SUBCONJUNTO.                                                     
011800     02  WKS-MASCARA               PIC 9(02) COMP VALUE ZERO.             
011900     02  WKS-MASCARA-MAX           PIC 9(02) COMP VALUE ZERO.             
012000     02  WKS-SEL-CANT              PIC 9(01) COMP VALUE ZERO.             
012100     02  WKS-SEL-NUM               PIC 9(03) OCCURS 6 TIMES.              
012200     02  WKS-SUB-FILLER            PIC X(08) VALUE SPACES.                
012300                                                                          
012400******************************************************************        
012500*         VARIABLES DE PRUEBA DE BIT DE LA MASCARA               *        
012600******************************************************************        
012700 01  WKS-PRUEBA-BIT.                                                      
012800     02  WKS-BIT-POS               PIC 9(02) COMP VALUE ZERO.             
012900     02  WKS-BIT-POT               PIC 9(04) COMP VALUE ZERO.             
013000     02  WKS-BIT-DIV               PIC 9(04) COMP VALUE ZERO.             
013100     02  WKS-BIT-DIV2              PIC 9(04) COMP VALUE ZERO.             
013200     02  WKS-BIT-RES               PIC 9(01) COMP VALUE ZERO.             
013300     02  WKS-BIT-FILLER            PIC X(08) VALUE SPACES.                
013400                                                                          
013500******************************************************************        
013600*     PERMUTACION EN PROCESO DEL SUBCONJUNTO SELECCIONADO        *        
013700******************************************************************        
013800 01  WKS-PERMUTACION.                                                     
013900     02  WKS-PERM-CANT             PIC 9(01) COMP VALUE ZERO.             
014000     02  WKS-PERM-NUM              PIC 9(03) OCCURS 6 TIMES.              
014100*--> VISTA ALTERNA DE LA PERMUTACION COMPLETA, PARA DESPLEGAR LA          
014200*    TRAZA EN UNA SOLA LINEA EN VEZ DE RECORRER EL ARREGLO.               
014300 01  WKS-PERMUTACION-R REDEFINES WKS-PERMUTACION.                         
014400     02  FILLER                    PIC X(01).                             
014500     02  WKS-PERM-TEXTO            PIC X(18).                             
014600                                                                          
014700******************************************************************        
014800*          VARIABLES DE INTERCAMBIO DE LA PERMUTACION            *        
014900******************************************************************        
015000 01  WKS-ORDENA-INTERCAMBIA.                                              
015100     02  IX-ORD-I                  PIC 9(02) COMP VALUE ZERO.             
015200     02  IX-ORD-J                  PIC 9(02) COMP VALUE ZERO.             
015300     02  IX-ORD-MIN                PIC 9(02) COMP VALUE ZERO.             
015400     02  WKS-NP-TEMP               PIC 9(03) COMP VALUE ZERO.             
015500     02  WKS-NP-I                  PIC 9(02) COMP VALUE ZERO.             
015600     02  WKS-NP-J                  PIC 9(02) COMP VALUE ZERO.             
015700     02  WKS-NP-IZQ                PIC 9(02) COMP VALUE ZERO.             
015800     02  WKS-NP-DER                PIC 9(02) COMP VALUE ZERO.             
015900     02  WKS-ORD-FILLER            PIC X(08) VALUE SPACES.                
016000                                                                          
016100******************************************************************        
016200*  TABLA DE PROGRAMACION DINAMICA POR INTERVALO DE LA PERMUTACION*        
016300*  DP-COLUMNA (I,J) GUARDA TODO PAR (VALOR,EXPRESION) DISTINTO   *        
016400*  ALCANZABLE COMBINANDO LAS POSICIONES I..J DE LA PERMUTACION.  *        
016500*  SE ACOTA A 15 ENTRADAS POR INTERVALO (SUFICIENTE PARA SEIS    *        
016600*  NUMEROS FUENTE, EL MAXIMO QUE ACEPTA ESTE JUEGO) PARA QUE LA  *        
016700*  TABLA QUEPA EN MEMORIA DE TRABAJO.                            *        
016800******************************************************************        
016900 01  WKS-DP-TABLA.                                                        
017000     02  DP-FILA OCCURS 6 TIMES.                                          
017100         03  DP-COLUMNA OCCURS 6 TIMES.                                   
017200             04  DP-CNT-ENTRADAS   PIC 9(02) COMP VALUE ZERO.             
017300             04  DP-ENTRADA OCCURS 15 TIMES.                              
017400                 05  DPE-VALOR        PIC 9(03).                          
017500                 05  DPE-EXPR         PIC X(60).                          
017600                 05  DPE-OPS          PIC 9(02).                          
017700                 05  DPE-PROFUNDIDAD  PIC 9(02).                          
017800                                                                          
017900******************************************************************        
018000*         INDICES Y LONGITUD DE RECORRIDO DE LA TABLA DP         *        
018100******************************************************************        
018200 01  WKS-INDICES-DP.                                                      
018300     02  IX-DPI                    PIC 9(02) COMP VALUE ZERO.             
018400     02  IX-DPJ                    PIC 9(02) COMP VALUE ZERO.             
018500     02  WKS-LONGITUD              PIC 9(02) COMP VALUE ZERO.             
018600     02  WKS-K                     PIC 9(02) COMP VALUE ZERO.             
018700     02  WKS-K-DER                 PIC 9(02) COMP VALUE ZERO.             
018800     02  IX-IZQ                    PIC 9(02) COMP VALUE ZERO.             
018900     02  IX-DER                    PIC 9(02) COMP VALUE ZERO.             
019000     02  IX-GEN                    PIC 9(02) COMP VALUE ZERO.             
019100     02  WKS-OP-IDX                PIC 9(01) COMP VALUE ZERO.             
019200     02  IX-SOL                    PIC 9(03) COMP VALUE ZERO.             
019300     02  WKS-IDP-FILLER            PIC X(08) VALUE SPACES.                
019400                                                                          
019500******************************************************************        
019600*      OPERANDOS Y RESULTADO DE LA COMBINACION EN PROCESO        *        
019700******************************************************************        
019800 01  WKS-OPERANDOS.                                                       
019900     02  WKS-OPD-X                 PIC 9(03) VALUE ZERO.                  
020000     02  WKS-OPD-X-EXPR            PIC X(60) VALUE SPACES.                
020100     02  WKS-OPD-X-OPS             PIC 9(02) VALUE ZERO.                  
020200     02  WKS-OPD-X-PROF            PIC 9(02) VALUE ZERO.                  
020300     02  WKS-OPD-Y                 PIC 9(03) VALUE ZERO.                  
020400     02  WKS-OPD-Y-EXPR            PIC X(60) VALUE SPACES.                
020500     02  WKS-OPD-Y-OPS             PIC 9(02) VALUE ZERO.                  
020600     02  WKS-OPD-Y-PROF            PIC 9(02) VALUE ZERO.                  
020700     02  WKS-RES-VALOR             PIC 9(03) VALUE ZERO.                  
020800     02  WKS-RES-VALIDO            PIC 9(01) VALUE ZERO.                  
020900         88  WKS-OP-ES-VALIDA               VALUE 1.                      
021000         88  WKS-OP-NO-ES-VALIDA            VALUE 0.                      
021100     02  WKS-RES-EXPR              PIC X(60) VALUE SPACES.                
021200     02  WKS-OPR-SIGNO             PIC X(01) VALUE SPACE.                 
021300     02  WKS-PTR-EXPR              PIC 9(02) COMP VALUE ZERO.             
021400     02  WKS-DIV-COCIENTE          PIC 9(03) COMP VALUE ZERO.             
021500     02  WKS-DIV-RESIDUO           PIC 9(03) COMP VALUE ZERO.             
021600                                                                          
021700******************************************************************        
021800*          FORMATEO DE UN NUMERO A TEXTO SIN CEROS A LA IZQ.     *        
021900******************************************************************        
022000 01  WKS-FORMATO-NUMERO.                                                  
022100     02  WKS-FMT-VALOR             PIC 9(03) VALUE ZERO.                  
022200     02  WKS-FMT-EDITADA           PIC ZZ9.                               
022300     02  WKS-FMT-TEXTO             PIC X(03) VALUE SPACES.                
022400                                                                          
022500*--> VISTA ALTERNA DE LA EXPRESION SOLUCION PARTIDA EN DOS MITADES        
022600*    DE 30 COLUMNAS, PARA QUE LA TRAZA DE DEPURACION NO SE CORRA          
022700*    DE LA CONSOLA DE OPERACION.                                          
022800 01  WKS-EXPR-TRAZA.                                                      
022900     02  WKS-EXPR-TRAZA-TXT        PIC X(60) VALUE SPACES.                
023000 01  WKS-EXPR-TRAZA-R REDEFINES WKS-EXPR-TRAZA.                           
023100     02  WKS-EXPR-TRAZA-1          PIC X(30).                             
023200     02  WKS-EXPR-TRAZA-2          PIC X(30).                             
023300                                                                          
023400******************************************************************        
023500*    SOLUCIONES UNICAS YA ESCRITAS AL REPORTE EN ESTA CORRIDA    *        
023600******************************************************************        
023700 01  WKS-SOLUCIONES.                                                      
023800     02  WKS-CNT-SOL-UNICAS        PIC 9(03) COMP VALUE ZERO.             
023900     02  SOL-EXPR OCCURS 200 TIMES PIC X(60).                             
024000                                                                          
024100******************************************************************        
024200*                     CONTADORES DE CONTROL                      *        
024300******************************************************************        
024400 77  WKS-SUMA-OPS                 PIC 9(05) COMP VALUE ZERO.              
024500                                                                          
024600 01  WKS-CONTADORES.                                                      
024700     02  WKS-MAX-PROF              PIC 9(02) COMP VALUE ZERO.             
024800     02  WKS-PROMEDIO-OPS          PIC 9(03)V99 VALUE ZERO.               
024900     02  WKS-PROMEDIO-EDITADO      PIC ZZ9.99.                            
025000     02  WKS-CNT-FILLER            PIC X(08) VALUE SPACES.                
025100                                                                          
025200 PROCEDURE DIVISION.                                                      
025300******************************************************************        
025400 000-MAIN SECTION.                                                        
025500     PERFORM 100-APERTURA-ARCHIVOS                                        
025600     PERFORM 200-LEE-ENTRADA                                              
025700     PERFORM 300-RECORRE-SUBCONJUNTOS                                     
025800     PERFORM 500-ESTADISTICAS                                             
025900     PERFORM 900-CIERRA-ARCHIVOS                                          
026000     STOP RUN.                                                            
026100 000-MAIN-E. EXIT.                                                        
026200                                                                          
026300 100-APERTURA-ARCHIVOS SECTION.                                           
026400     OPEN INPUT  COUNTDOWN                                                
026500          OUTPUT REPORTE                                                  
026600     IF FS-COUNTDOWN NOT = 0 OR FS-REPORTE NOT = 0                        
026700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE EEDR5104 ***'             
026800                UPON CONSOLE                                              
026900        DISPLAY 'FS-COUNTDOWN=' FS-COUNTDOWN                              
027000                ' FS-REPORTE=' FS-REPORTE UPON CONSOLE                    
027100        MOVE 91 TO RETURN-CODE                                            
027200        GO TO 100-APERTURA-ARCHIVOS-E                                     
027300     END-IF.                                                              
027400 100-APERTURA-ARCHIVOS-E. EXIT.                                           
027500                                                                          
027600*--> LEE LA UNICA FICHA DE LA CORRIDA (UN JUEGO POR EJECUCION) Y          
027700*    CALCULA LA MASCARA MAXIMA DE SUBCONJUNTOS A RECORRER.                
027800 200-LEE-ENTRADA SECTION.                                                 
027900     READ COUNTDOWN                                                       
028000          AT END                                                          
028100             DISPLAY '*** SIN FICHA DE ENTRADA EN COUNTDOWN ***'          
028200                     UPON CONSOLE                                         
028300             MOVE 92 TO RETURN-CODE                                       
028400             GO TO 200-LEE-ENTRADA-E                                      
028500     END-READ                                                             
028600     MOVE CDN-CANTIDAD-NUMEROS TO WKS-CANT-NUMEROS                        
028700     MOVE CDN-META             TO WKS-META-VALOR                          
028800     MOVE 1 TO IX-GEN                                                     
028900     PERFORM 205-COPIA-UN-NUMERO UNTIL IX-GEN > WKS-CANT-NUMEROS          
029000     PERFORM 210-CALCULA-MASCARA-MAX                                      
029100     IF WKS-SW-TRAZA-ON                                                   
029200        DISPLAY '>>> NUMEROS FUENTE=' WKS-CANT-NUMEROS                    
029300                ' META-CEN=' WKS-META-CENTENA                             
029400                ' META-DU=' WKS-META-DEC-UNI UPON CONSOLE                 
029500     END-IF.                                                              
029600 200-LEE-ENTRADA-E. EXIT.                                                 
029700                                                                          
029800 205-COPIA-UN-NUMERO SECTION.                                             
029900     MOVE CDN-NUMEROS (IX-GEN) TO WKS-NUM-FUENTE (IX-GEN)                 
030000     ADD 1 TO IX-GEN.                                                     
030100 205-COPIA-UN-NUMERO-E. EXIT.                                             
030200                                                                          
030300*--> CALCULA 2 ELEVADO A LA CANTIDAD DE NUMEROS, MENOS UNO, SIN           
030400*    USAR FUNCION INTRINSECA, PARA ACOTAR EL RECORRIDO DE MASCARAS        
030500 210-CALCULA-MASCARA-MAX SECTION.                                         
030600     MOVE 0 TO WKS-MASCARA-MAX                                            
030700     MOVE 1 TO WKS-BIT-POS                                                
030800     PERFORM 215-DUPLICA-MASCARA                                          
030900        UNTIL WKS-BIT-POS > WKS-CANT-NUMEROS.                             
031000 210-CALCULA-MASCARA-MAX-E. EXIT.                                         
031100                                                                          
031200 215-DUPLICA-MASCARA SECTION.                                             
031300     COMPUTE WKS-MASCARA-MAX = WKS-MASCARA-MAX * 2 + 1                    
031400     ADD 1 TO WKS-BIT-POS.                                                
031500 215-DUPLICA-MASCARA-E. EXIT.                                             
031600                                                                          
031700******************************************************************        
031800*    R E C O R R I D O   D E   T O D O   S U B C O N J U N T O   *        
031900*    (CHOICES): UNA MASCARA DE BITS POR CADA SUBCONJUNTO NO VACIO*        
032000******************************************************************        
032100 300-RECORRE-SUBCONJUNTOS SECTION.                                        
032200     MOVE 1 TO WKS-MASCARA                                                
032300     PERFORM 305-PROCESA-UNA-MASCARA                                      
032400        UNTIL WKS-MASCARA > WKS-MASCARA-MAX.                              
032500 300-RECORRE-SUBCONJUNTOS-E. EXIT.                                        
032600                                                                          
032700 305-PROCESA-UNA-MASCARA SECTION.                                         
032800     PERFORM 310-EXTRAE-SUBCONJUNTO                                       
032900     IF WKS-SEL-CANT > 0                                                  
033000        PERFORM 320-RECORRE-PERMUTACIONES                                 
033100     END-IF                                                               
033200     ADD 1 TO WKS-MASCARA.                                                
033300 305-PROCESA-UNA-MASCARA-E. EXIT.                                         
033400                                                                          
033500 310-EXTRAE-SUBCONJUNTO SECTION.                                          
033600     MOVE 0 TO WKS-SEL-CANT                                               
033700     MOVE 1 TO WKS-BIT-POS                                                
033800     MOVE 1 TO WKS-BIT-POT                                                
033900     PERFORM 315-PRUEBA-UN-BIT                                            
034000        UNTIL WKS-BIT-POS > WKS-CANT-NUMEROS.                             
034100 310-EXTRAE-SUBCONJUNTO-E. EXIT.                                          
034200                                                                          
034300*--> PRUEBA SI EL BIT DE LA POSICION ACTUAL ESTA ENCENDIDO EN LA          
034400*    MASCARA (DIVIDE/RESIDUO EN VEZ DE FUNCTION MOD).                     
034500 315-PRUEBA-UN-BIT SECTION.                                               
034600     DIVIDE WKS-MASCARA BY WKS-BIT-POT GIVING WKS-BIT-DIV                 
034700     DIVIDE WKS-BIT-DIV BY 2 GIVING WKS-BIT-DIV2                          
034800            REMAINDER WKS-BIT-RES                                         
034900     IF WKS-BIT-RES = 1                                                   
035000        ADD 1 TO WKS-SEL-CANT                                             
035100        MOVE WKS-NUM-FUENTE (WKS-BIT-POS) TO                              
035200             WKS-SEL-NUM (WKS-SEL-CANT)                                   
035300     END-IF                                                               
035400     COMPUTE WKS-BIT-POT = WKS-BIT-POT * 2                                
035500     ADD 1 TO WKS-BIT-POS.                                                
035600 315-PRUEBA-UN-BIT-E. EXIT.                                               
035700                                                                          
035800******************************************************************        
035900*   R E C O R R I D O   D E   T O D A   P E R M U T A C I O N    *        
036000*   (PERMS): SE ORDENA EL SUBCONJUNTO Y SE AVANZA CON EL SIGTE. *         
036100*   ORDEN LEXICOGRAFICO HASTA AGOTAR TODAS LAS PERMUTACIONES.    *        
036200******************************************************************        
036300 320-RECORRE-PERMUTACIONES SECTION.                                       
036400     PERFORM 325-ORDENA-SELECCION                                         
036500     SET WKS-HAY-MAS-PERM TO TRUE                                         
036600     PERFORM 330-PROCESA-UNA-PERMUTACION                                  
036700        UNTIL WKS-NO-HAY-MAS-PERM.                                        
036800 320-RECORRE-PERMUTACIONES-E. EXIT.                                       
036900                                                                          
037000 325-ORDENA-SELECCION SECTION.                                            
037100     MOVE 1 TO IX-GEN                                                     
037200     PERFORM 326-COPIA-SELECCION UNTIL IX-GEN > WKS-SEL-CANT              
037300     MOVE WKS-SEL-CANT TO WKS-PERM-CANT                                   
037400     MOVE 1 TO IX-ORD-I                                                   
037500     PERFORM 327-ORDENA-UNA-POSICION                                      
037600        UNTIL IX-ORD-I >= WKS-PERM-CANT.                                  
037700 325-ORDENA-SELECCION-E. EXIT.                                            
037800                                                                          
037900 326-COPIA-SELECCION SECTION.                                             
038000     MOVE WKS-SEL-NUM (IX-GEN) TO WKS-PERM-NUM (IX-GEN)                   
038100     ADD 1 TO IX-GEN.                                                     
038200 326-COPIA-SELECCION-E. EXIT.                                             
038300                                                                          
038400 327-ORDENA-UNA-POSICION SECTION.                                         
038500     MOVE IX-ORD-I TO IX-ORD-MIN                                          
038600     COMPUTE IX-ORD-J = IX-ORD-I + 1                                      
038700     PERFORM 328-BUSCA-MENOR UNTIL IX-ORD-J > WKS-PERM-CANT               
038800     IF IX-ORD-MIN NOT = IX-ORD-I                                         
038900        MOVE WKS-PERM-NUM (IX-ORD-I)   TO WKS-NP-TEMP                     
039000        MOVE WKS-PERM-NUM (IX-ORD-MIN) TO WKS-PERM-NUM (IX-ORD-I)         
039100        MOVE WKS-NP-TEMP               TO                                 
039200             WKS-PERM-NUM (IX-ORD-MIN)                                    
039300     END-IF                                                               
039400     ADD 1 TO IX-ORD-I.                                                   
039500 327-ORDENA-UNA-POSICION-E. EXIT.                                         
039600                                                                          
039700 328-BUSCA-MENOR SECTION.                                                 
039800     IF WKS-PERM-NUM (IX-ORD-J) < WKS-PERM-NUM (IX-ORD-MIN)               
039900        MOVE IX-ORD-J TO IX-ORD-MIN                                       
040000     END-IF                                                               
040100     ADD 1 TO IX-ORD-J.                                                   
040200 328-BUSCA-MENOR-E. EXIT.                                                 
040300                                                                          
040400 330-PROCESA-UNA-PERMUTACION SECTION.                                     
040500     IF WKS-SW-TRAZA-ON                                                   
040600        DISPLAY '    PERMUTACION=' WKS-PERM-TEXTO UPON CONSOLE            
040700     END-IF                                                               
040800     PERFORM 340-ARMA-EXPRESIONES                                         
040900     PERFORM 360-COLECCIONA-SOLUCIONES                                    
041000     PERFORM 370-SIGUIENTE-PERMUTACION.                                   
041100 330-PROCESA-UNA-PERMUTACION-E. EXIT.                                     
041200                                                                          
041300******************************************************************        
041400*  A R M A D O   D E   E X P R E S I O N E S  (RESULTS/COMBINE)  *        
041500*  PROGRAMACION DINAMICA POR INTERVALO SOBRE LA PERMUTACION      *        
041600*  ACTUAL: CADA INTERVALO (I,J) SE ARMA COMBINANDO TODO PAR DE   *        
041700*  SUB-INTERVALOS IZQUIERDO/DERECHO CON CADA OPERADOR VALIDO.    *        
041800******************************************************************        
041900 340-ARMA-EXPRESIONES SECTION.                                            
042000     PERFORM 341-INICIALIZA-DP                                            
042100     MOVE 2 TO WKS-LONGITUD                                               
042200     PERFORM 343-LLENA-UNA-LONGITUD                                       
042300        UNTIL WKS-LONGITUD > WKS-PERM-CANT.                               
042400 340-ARMA-EXPRESIONES-E. EXIT.                                            
042500                                                                          
042600 341-INICIALIZA-DP SECTION.                                               
042700     MOVE 1 TO IX-DPI                                                     
042800     PERFORM 342-INICIALIZA-UNA-POSICION                                  
042900        UNTIL IX-DPI > WKS-PERM-CANT.                                     
043000 341-INICIALIZA-DP-E. EXIT.                                               
043100                                                                          
043200*--> CADA POSICION SOLA (INTERVALO DE LONGITUD 1) ES UNA HOJA:            
043300*    SU EXPRESION ES EL NUMERO MISMO, SIN OPERADORES NI PROFUNDIDA        
043400 342-INICIALIZA-UNA-POSICION SECTION.                                     
043500     MOVE WKS-PERM-NUM (IX-DPI) TO WKS-FMT-VALOR                          
043600     PERFORM 352-FORMATEA-NUMERO                                          
043700     MOVE 1     TO DP-CNT-ENTRADAS (IX-DPI, IX-DPI)                       
043800     MOVE WKS-PERM-NUM (IX-DPI) TO DPE-VALOR (IX-DPI, IX-DPI, 1)          
043900     MOVE SPACES                TO DPE-EXPR (IX-DPI, IX-DPI, 1)           
044000     MOVE WKS-FMT-TEXTO          TO DPE-EXPR (IX-DPI, IX-DPI, 1)          
044100     MOVE 0 TO DPE-OPS (IX-DPI, IX-DPI, 1)                                
044200     MOVE 0 TO DPE-PROFUNDIDAD (IX-DPI, IX-DPI, 1)                        
044300     ADD 1 TO IX-DPI.                                                     
044400 342-INICIALIZA-UNA-POSICION-E. EXIT.                                     
044500                                                                          
044600 343-LLENA-UNA-LONGITUD SECTION.                                          
044700     MOVE 1 TO IX-DPI                                                     
044800     PERFORM 344-LLENA-UN-INTERVALO                                       
044900        UNTIL IX-DPI + WKS-LONGITUD - 1 > WKS-PERM-CANT                   
045000     ADD 1 TO WKS-LONGITUD.                                               
045100 343-LLENA-UNA-LONGITUD-E. EXIT.                                          
045200                                                                          
045300 344-LLENA-UN-INTERVALO SECTION.                                          
045400     COMPUTE IX-DPJ = IX-DPI + WKS-LONGITUD - 1                           
045500     MOVE 0 TO DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)                           
045600     MOVE IX-DPI TO WKS-K                                                 
045700     PERFORM 347-RECORRE-IZQUIERDA UNTIL WKS-K >= IX-DPJ                  
045800     ADD 1 TO IX-DPI.                                                     
045900 344-LLENA-UN-INTERVALO-E. EXIT.                                          
046000                                                                          
046100*--> UN SPLIT K DIVIDE EL INTERVALO (I,J) EN IZQUIERDO (I,K) Y            
046200*    DERECHO (K+1,J); SE PRUEBA CADA PAR DE ENTRADAS DE AMBOS.            
046300 347-RECORRE-IZQUIERDA SECTION.                                           
046400     COMPUTE WKS-K-DER = WKS-K + 1                                        
046500     MOVE 1 TO IX-IZQ                                                     
046600     PERFORM 348-RECORRE-DERECHA                                          
046700        UNTIL IX-IZQ > DP-CNT-ENTRADAS (IX-DPI, WKS-K)                    
046800     ADD 1 TO WKS-K.                                                      
046900 347-RECORRE-IZQUIERDA-E. EXIT.                                           
047000                                                                          
047100 348-RECORRE-DERECHA SECTION.                                             
047200     MOVE 1 TO IX-DER                                                     
047300     PERFORM 349-RECORRE-UN-PAR                                           
047400        UNTIL IX-DER > DP-CNT-ENTRADAS (WKS-K-DER, IX-DPJ)                
047500     ADD 1 TO IX-IZQ.                                                     
047600 348-RECORRE-DERECHA-E. EXIT.                                             
047700                                                                          
047800 349-RECORRE-UN-PAR SECTION.                                              
047900     MOVE DPE-VALOR (IX-DPI, WKS-K, IX-IZQ) TO WKS-OPD-X                  
048000     MOVE DPE-EXPR  (IX-DPI, WKS-K, IX-IZQ) TO WKS-OPD-X-EXPR             
048100     MOVE DPE-OPS   (IX-DPI, WKS-K, IX-IZQ) TO WKS-OPD-X-OPS              
048200     MOVE DPE-PROFUNDIDAD (IX-DPI, WKS-K, IX-IZQ)                         
048300          TO WKS-OPD-X-PROF                                               
048400     MOVE DPE-VALOR (WKS-K-DER, IX-DPJ, IX-DER) TO WKS-OPD-Y              
048500     MOVE DPE-EXPR  (WKS-K-DER, IX-DPJ, IX-DER) TO WKS-OPD-Y-EXPR         
048600     MOVE DPE-OPS   (WKS-K-DER, IX-DPJ, IX-DER) TO WKS-OPD-Y-OPS          
048700     MOVE DPE-PROFUNDIDAD (WKS-K-DER, IX-DPJ, IX-DER)                     
048800          TO WKS-OPD-Y-PROF                                               
048900     MOVE 1 TO WKS-OP-IDX                                                 
049000     PERFORM 345-PRUEBA-OPERADOR UNTIL WKS-OP-IDX > 4                     
049100     ADD 1 TO IX-DER.                                                     
049200 349-RECORRE-UN-PAR-E. EXIT.                                              
049300                                                                          
049400*--> REGLA DE VALIDEZ DE LA OPERACION (UNIT 4): SUMA X<=Y, RESTA          
049500*    X>Y, MULTIPLICACION X<>1 Y Y<>1 Y X<=Y, DIVISION Y<>1 Y              
049600*    DIVISIBLE EXACTAMENTE.                                               
049700 345-PRUEBA-OPERADOR SECTION.                                             
049800     SET WKS-OP-NO-ES-VALIDA TO TRUE                                      
049900     EVALUATE WKS-OP-IDX                                                  
050000        WHEN 1                                                            
050100           MOVE '+' TO WKS-OPR-SIGNO                                      
050200           IF WKS-OPD-X <= WKS-OPD-Y                                      
050300              PERFORM 346-APLICA-OPERADOR                                 
050400           END-IF                                                         
050500        WHEN 2                                                            
050600           MOVE '-' TO WKS-OPR-SIGNO                                      
050700           IF WKS-OPD-X > WKS-OPD-Y                                       
050800              PERFORM 346-APLICA-OPERADOR                                 
050900           END-IF                                                         
051000        WHEN 3                                                            
051100           MOVE '*' TO WKS-OPR-SIGNO                                      
051200           IF WKS-OPD-X NOT = 1 AND WKS-OPD-Y NOT = 1                     
051300              IF WKS-OPD-X <= WKS-OPD-Y                                   
051400                 PERFORM 346-APLICA-OPERADOR                              
051500              END-IF                                                      
051600           END-IF                                                         
051700        WHEN 4                                                            
051800           MOVE '/' TO WKS-OPR-SIGNO                                      
051900           IF WKS-OPD-Y NOT = 1                                           
052000              DIVIDE WKS-OPD-X BY WKS-OPD-Y                               
052100                 GIVING WKS-DIV-COCIENTE                                  
052200                 REMAINDER WKS-DIV-RESIDUO                                
052300              IF WKS-DIV-RESIDUO = 0                                      
052400                 PERFORM 346-APLICA-OPERADOR                              
052500              END-IF                                                      
052600           END-IF                                                         
052700     END-EVALUATE                                                         
052800     ADD 1 TO WKS-OP-IDX.                                                 
052900 345-PRUEBA-OPERADOR-E. EXIT.                                             
053000                                                                          
053100*--> APLICA EL OPERADOR YA VALIDADO, ARMA LA EXPRESION RESULTANTE         
053200*    Y LA AGREGA A LA TABLA DP SI LA HOJA RESULTANTE ES POSITIVA.         
053300 346-APLICA-OPERADOR SECTION.                                             
053400     EVALUATE WKS-OP-IDX                                                  
053500        WHEN 1 COMPUTE WKS-RES-VALOR = WKS-OPD-X + WKS-OPD-Y              
053600        WHEN 2 COMPUTE WKS-RES-VALOR = WKS-OPD-X - WKS-OPD-Y              
053700        WHEN 3 COMPUTE WKS-RES-VALOR = WKS-OPD-X * WKS-OPD-Y              
053800        WHEN 4 MOVE WKS-DIV-COCIENTE TO WKS-RES-VALOR                     
053900     END-EVALUATE                                                         
054000     IF WKS-RES-VALOR > 0 AND WKS-RES-VALOR <= 999                        
054100        PERFORM 350-RENDERIZA-EXPRESION                                   
054200        PERFORM 351-AGREGA-ENTRADA-DP                                     
054300     END-IF.                                                              
054400 346-APLICA-OPERADOR-E. EXIT.                                             
054500                                                                          
054600*--> RENDERIZA EL OPERANDO IZQUIERDO, EL SIGNO Y EL OPERANDO              
054700*    DERECHO, PARENTIZANDO UN OPERANDO SOLO CUANDO NO ES HOJA.            
054800 350-RENDERIZA-EXPRESION SECTION.                                         
054900     MOVE SPACES TO WKS-RES-EXPR                                          
055000     MOVE 1 TO WKS-PTR-EXPR                                               
055100     IF WKS-OPD-X-OPS > 0                                                 
055200        STRING '(' DELIMITED BY SIZE                                      
055300               WKS-OPD-X-EXPR DELIMITED BY SPACE                          
055400               ')' DELIMITED BY SIZE                                      
055500               INTO WKS-RES-EXPR WITH POINTER WKS-PTR-EXPR                
055600        END-STRING                                                        
055700     ELSE                                                                 
055800        STRING WKS-OPD-X-EXPR DELIMITED BY SPACE                          
055900               INTO WKS-RES-EXPR WITH POINTER WKS-PTR-EXPR                
056000        END-STRING                                                        
056100     END-IF                                                               
056200     STRING WKS-OPR-SIGNO DELIMITED BY SIZE                               
056300            INTO WKS-RES-EXPR WITH POINTER WKS-PTR-EXPR                   
056400     END-STRING                                                           
056500     IF WKS-OPD-Y-OPS > 0                                                 
056600        STRING '(' DELIMITED BY SIZE                                      
056700               WKS-OPD-Y-EXPR DELIMITED BY SPACE                          
056800               ')' DELIMITED BY SIZE                                      
056900               INTO WKS-RES-EXPR WITH POINTER WKS-PTR-EXPR                
057000        END-STRING                                                        
057100     ELSE                                                                 
057200        STRING WKS-OPD-Y-EXPR DELIMITED BY SPACE                          
057300               INTO WKS-RES-EXPR WITH POINTER WKS-PTR-EXPR                
057400        END-STRING                                                        
057500     END-IF.                                                              
057600 350-RENDERIZA-EXPRESION-E. EXIT.                                         
057700                                                                          
057800*--> AGREGA LA NUEVA PAREJA (VALOR,EXPRESION) AL INTERVALO (I,J)          
057900*    SI NO ES DUPLICADA Y SI QUEDA CUPO EN LA TABLA.                      
058000 351-AGREGA-ENTRADA-DP SECTION.                                           
058100     MOVE 0 TO WKS-DUP-ENCONTRADO                                         
058200     MOVE 1 TO IX-GEN                                                     
058300     PERFORM 353-BUSCA-DUPLICADO-DP                                       
058400        UNTIL IX-GEN > DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)                   
058500           OR WKS-DUP-ENCONTRADO = 1                                      
058600     IF WKS-DUP-ENCONTRADO = 0                                            
058700        AND DP-CNT-ENTRADAS (IX-DPI, IX-DPJ) < 15                         
058800           ADD 1 TO DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)                      
058900           MOVE WKS-RES-VALOR TO                                          
059000                DPE-VALOR (IX-DPI, IX-DPJ,                                
059100                   DP-CNT-ENTRADAS (IX-DPI, IX-DPJ))                      
059200           MOVE WKS-RES-EXPR TO                                           
059300                DPE-EXPR (IX-DPI, IX-DPJ,                                 
059400                   DP-CNT-ENTRADAS (IX-DPI, IX-DPJ))                      
059500           COMPUTE DPE-OPS (IX-DPI, IX-DPJ,                               
059600              DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)) =                         
059700              WKS-OPD-X-OPS + WKS-OPD-Y-OPS + 1                           
059800           IF WKS-OPD-X-PROF >= WKS-OPD-Y-PROF                            
059900              COMPUTE DPE-PROFUNDIDAD (IX-DPI, IX-DPJ,                    
060000                 DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)) =                      
060100                 WKS-OPD-X-PROF + 1                                       
060200           ELSE                                                           
060300              COMPUTE DPE-PROFUNDIDAD (IX-DPI, IX-DPJ,                    
060400                 DP-CNT-ENTRADAS (IX-DPI, IX-DPJ)) =                      
060500                 WKS-OPD-Y-PROF + 1                                       
060600           END-IF                                                         
060700     END-IF.                                                              
060800 351-AGREGA-ENTRADA-DP-E. EXIT.                                           
060900                                                                          
061000 353-BUSCA-DUPLICADO-DP SECTION.                                          
061100     IF DPE-EXPR (IX-DPI, IX-DPJ, IX-GEN) = WKS-RES-EXPR                  
061200        MOVE 1 TO WKS-DUP-ENCONTRADO                                      
061300     END-IF                                                               
061400     ADD 1 TO IX-GEN.                                                     
061500 353-BUSCA-DUPLICADO-DP-E. EXIT.                                          
061600                                                                          
061700*--> DEVUELVE EN WKS-FMT-TEXTO EL VALOR DE WKS-FMT-VALOR SIN              
061800*    CEROS NI ESPACIOS A LA IZQUIERDA (SIN FUNCTION INTRINSECA).          
061900 352-FORMATEA-NUMERO SECTION.                                             
062000     MOVE WKS-FMT-VALOR TO WKS-FMT-EDITADA                                
062100     IF WKS-FMT-EDITADA (1:1) = SPACE                                     
062200        IF WKS-FMT-EDITADA (2:1) = SPACE                                  
062300           MOVE WKS-FMT-EDITADA (3:1) TO WKS-FMT-TEXTO                    
062400        ELSE                                                              
062500           MOVE WKS-FMT-EDITADA (2:2) TO WKS-FMT-TEXTO                    
062600        END-IF                                                            
062700     ELSE                                                                 
062800        MOVE WKS-FMT-EDITADA TO WKS-FMT-TEXTO                             
062900     END-IF.                                                              
063000 352-FORMATEA-NUMERO-E. EXIT.                                             
063100                                                                          
063200******************************************************************        
063300*  C O L E C C I O N   D E   S O L U C I O N E S   ENCONTRADAS   *        
063400*  RECORRE EL INTERVALO (1,N) DE LA PERMUTACION ACTUAL, ESCRIBE  *        
063500*  UNA LINEA POR CADA EXPRESION DISTINTA QUE ALCANZA LA META.    *        
063600******************************************************************        
063700 360-COLECCIONA-SOLUCIONES SECTION.                                       
063800     MOVE 1 TO IX-GEN                                                     
063900     PERFORM 361-EXAMINA-UNA-ENTRADA                                      
064000        UNTIL IX-GEN > DP-CNT-ENTRADAS (1, WKS-PERM-CANT).                
064100 360-COLECCIONA-SOLUCIONES-E. EXIT.                                       
064200                                                                          
064300 361-EXAMINA-UNA-ENTRADA SECTION.                                         
064400     IF DPE-VALOR (1, WKS-PERM-CANT, IX-GEN) = WKS-META-VALOR             
064500        PERFORM 362-AGREGA-SOLUCION-UNICA                                 
064600     END-IF                                                               
064700     ADD 1 TO IX-GEN.                                                     
064800 361-EXAMINA-UNA-ENTRADA-E. EXIT.                                         
064900                                                                          
065000 362-AGREGA-SOLUCION-UNICA SECTION.                                       
065100     MOVE 0 TO WKS-DUP-ENCONTRADO                                         
065200     MOVE 1 TO IX-SOL                                                     
065300     PERFORM 363-BUSCA-SOLUCION-DUP                                       
065400        UNTIL IX-SOL > WKS-CNT-SOL-UNICAS                                 
065500           OR WKS-DUP-ENCONTRADO = 1                                      
065600     IF WKS-DUP-ENCONTRADO = 0 AND WKS-CNT-SOL-UNICAS < 200               
065700        ADD 1 TO WKS-CNT-SOL-UNICAS                                       
065800        MOVE DPE-EXPR (1, WKS-PERM-CANT, IX-GEN)                          
065900             TO SOL-EXPR (WKS-CNT-SOL-UNICAS)                             
066000        MOVE DPE-EXPR (1, WKS-PERM-CANT, IX-GEN)                          
066100             TO WKS-EXPR-TRAZA-TXT                                        
066200        ADD DPE-OPS (1, WKS-PERM-CANT, IX-GEN) TO WKS-SUMA-OPS            
066300        IF DPE-PROFUNDIDAD (1, WKS-PERM-CANT, IX-GEN)                     
066400           > WKS-MAX-PROF                                                 
066500           MOVE DPE-PROFUNDIDAD (1, WKS-PERM-CANT, IX-GEN)                
066600                TO WKS-MAX-PROF                                           
066700        END-IF                                                            
066800        MOVE SPACES TO REG-CDSOLREG                                       
066900        MOVE DPE-EXPR (1, WKS-PERM-CANT, IX-GEN) TO CDS-EXPRESION         
067000        MOVE DPE-VALOR (1, WKS-PERM-CANT, IX-GEN) TO CDS-VALOR            
067100        MOVE DPE-OPS (1, WKS-PERM-CANT, IX-GEN)                           
067200             TO CDS-NUM-OPERADORES                                        
067300        MOVE DPE-PROFUNDIDAD (1, WKS-PERM-CANT, IX-GEN)                   
067400             TO CDS-PROFUNDIDAD                                           
067500        WRITE REG-CDSOLREG                                                
067600        IF WKS-SW-TRAZA-ON                                                
067700           DISPLAY '        SOLUCION=' WKS-EXPR-TRAZA-1                   
067800              UPON CONSOLE                                                
067900           DISPLAY '                 ' WKS-EXPR-TRAZA-2                   
068000              UPON CONSOLE                                                
068100        END-IF                                                            
068200     END-IF.                                                              
068300 362-AGREGA-SOLUCION-UNICA-E. EXIT.                                       
068400                                                                          
068500 363-BUSCA-SOLUCION-DUP SECTION.                                          
068600     IF SOL-EXPR (IX-SOL) = DPE-EXPR (1, WKS-PERM-CANT, IX-GEN)           
068700        MOVE 1 TO WKS-DUP-ENCONTRADO                                      
068800     END-IF                                                               
068900     ADD 1 TO IX-SOL.                                                     
069000 363-BUSCA-SOLUCION-DUP-E. EXIT.                                          
069100                                                                          
069200******************************************************************        
069300*  S I G U I E N T E   P E R M U T A C I O N   L E X I C O G R A *        
069400*  F I C A: PIVOTE, SUCESOR, INTERCAMBIO Y REVERSA DEL SUFIJO,   *        
069500*  SUSTITUYENDO LA RECURSION DE PERMS POR UN RECORRIDO ITERATIVO.*        
069600******************************************************************        
069700 370-SIGUIENTE-PERMUTACION SECTION.                                       
069800     MOVE 0 TO WKS-DUP-ENCONTRADO                                         
069900     COMPUTE WKS-NP-I = WKS-PERM-CANT - 1                                 
070000     PERFORM 371-BUSCA-PIVOTE                                             
070100        UNTIL WKS-NP-I < 1 OR WKS-DUP-ENCONTRADO = 1                      
070200     IF WKS-DUP-ENCONTRADO = 0                                            
070300        SET WKS-NO-HAY-MAS-PERM TO TRUE                                   
070400     ELSE                                                                 
070500        PERFORM 372-BUSCA-SUCESOR                                         
070600        PERFORM 374-INTERCAMBIA                                           
070700        PERFORM 375-INVIERTE-SUFIJO                                       
070800        SET WKS-HAY-MAS-PERM TO TRUE                                      
070900     END-IF.                                                              
071000 370-SIGUIENTE-PERMUTACION-E. EXIT.                                       
071100                                                                          
071200 371-BUSCA-PIVOTE SECTION.                                                
071300     IF WKS-PERM-NUM (WKS-NP-I) < WKS-PERM-NUM (WKS-NP-I + 1)             
071400        MOVE 1 TO WKS-DUP-ENCONTRADO                                      
071500     ELSE                                                                 
071600        SUBTRACT 1 FROM WKS-NP-I                                          
071700     END-IF.                                                              
071800 371-BUSCA-PIVOTE-E. EXIT.                                                
071900                                                                          
072000 372-BUSCA-SUCESOR SECTION.                                               
072100     MOVE WKS-PERM-CANT TO WKS-NP-J                                       
072200     PERFORM 373-PRUEBA-J                                                 
072300        UNTIL WKS-PERM-NUM (WKS-NP-J) > WKS-PERM-NUM (WKS-NP-I).          
072400 372-BUSCA-SUCESOR-E. EXIT.                                               
072500                                                                          
072600 373-PRUEBA-J SECTION.                                                    
072700     SUBTRACT 1 FROM WKS-NP-J.                                            
072800 373-PRUEBA-J-E. EXIT.                                                    
072900                                                                          
073000 374-INTERCAMBIA SECTION.                                                 
073100     MOVE WKS-PERM-NUM (WKS-NP-I) TO WKS-NP-TEMP                          
073200     MOVE WKS-PERM-NUM (WKS-NP-J) TO WKS-PERM-NUM (WKS-NP-I)              
073300     MOVE WKS-NP-TEMP             TO WKS-PERM-NUM (WKS-NP-J).             
073400 374-INTERCAMBIA-E. EXIT.                                                 
073500                                                                          
073600 375-INVIERTE-SUFIJO SECTION.                                             
073700     COMPUTE WKS-NP-IZQ = WKS-NP-I + 1                                    
073800     MOVE WKS-PERM-CANT TO WKS-NP-DER                                     
073900     PERFORM 376-INTERCAMBIA-EXTREMOS                                     
074000        UNTIL WKS-NP-IZQ >= WKS-NP-DER.                                   
074100 375-INVIERTE-SUFIJO-E. EXIT.                                             
074200                                                                          
074300 376-INTERCAMBIA-EXTREMOS SECTION.                                        
074400     MOVE WKS-PERM-NUM (WKS-NP-IZQ) TO WKS-NP-TEMP                        
074500     MOVE WKS-PERM-NUM (WKS-NP-DER) TO WKS-PERM-NUM (WKS-NP-IZQ)          
074600     MOVE WKS-NP-TEMP               TO WKS-PERM-NUM (WKS-NP-DER)          
074700     ADD 1 TO WKS-NP-IZQ                                                  
074800     SUBTRACT 1 FROM WKS-NP-DER.                                          
074900 376-INTERCAMBIA-EXTREMOS-E. EXIT.                                        
075000                                                                          
075100******************************************************************        
075200*               C O R T E   D E   E S T A D I S T I C A S        *        
075300******************************************************************        
075400 500-ESTADISTICAS SECTION.                                                
075500     MOVE SPACES TO REG-CDSOLREG                                          
075600     DISPLAY '****************************************'                   
075700     DISPLAY 'SOLUCIONES ENCONTRADAS      : ' WKS-CNT-SOL-UNICAS          
075800     IF WKS-CNT-SOL-UNICAS = 0                                            
075900        DISPLAY '****************************************'                
076000        STRING 'NO SOLUTIONS FOUND' DELIMITED BY SIZE                     
076100               INTO CDS-EXPRESION                                         
076200        END-STRING                                                        
076300        WRITE REG-CDSOLREG                                                
076400     ELSE                                                                 
076500        COMPUTE WKS-PROMEDIO-OPS ROUNDED =                                
076600                WKS-SUMA-OPS / WKS-CNT-SOL-UNICAS                         
076700        MOVE WKS-PROMEDIO-OPS TO WKS-PROMEDIO-EDITADO                     
076800        DISPLAY 'PROMEDIO DE OPERADORES      : '                          
076900                WKS-PROMEDIO-EDITADO                                      
077000        DISPLAY 'PROFUNDIDAD MAXIMA          : ' WKS-MAX-PROF             
077100        DISPLAY '****************************************'                
077200        STRING 'SOLUTIONS=' WKS-CNT-SOL-UNICAS                            
077300               ' AVG-OPS=' WKS-PROMEDIO-EDITADO                           
077400               ' MAX-DEPTH=' WKS-MAX-PROF                                 
077500               DELIMITED BY SIZE INTO CDS-EXPRESION                       
077600        END-STRING                                                        
077700        WRITE REG-CDSOLREG                                                
077800     END-IF.                                                              
077900 500-ESTADISTICAS-E. EXIT.                                                
078000                                                                          
078100 900-CIERRA-ARCHIVOS SECTION.                                             
078200     CLOSE COUNTDOWN REPORTE.                                             
078300 900-CIERRA-ARCHIVOS-E. EXIT.                                             
