000100******************************************************************        
000200*    COPY CURSOREG                                               *        
000300*    MAESTRO DE CURSOS - SISTEMA DE CONTROL ACADEMICO            *        
000400*    UNA POSICION POR CURSO OFRECIDO, CON CUPO Y CUPO OCUPADO.   *        
000500******************************************************************        
000600*    PEDR 04/1988 - CREACION DEL LAYOUT PARA CARGA INICIAL       *PEDR8800
000700*    PEDR 02/1996 - SE AGREGA CRS-CUPO-ACTUAL PARA CONTROL DE    *PEDR9600
000800*                   CUPO EN LINEA CON LA MATRICULA POR LOTE      *        
000900******************************************************************        
001000 01  REG-CURSOREG.                                                        
001100     02  CRS-CODIGO              PIC X(08).                               
001200     02  CRS-TITULO              PIC X(30).                               
001300     02  CRS-CREDITOS            PIC 9(02).                               
001400     02  CRS-DEPARTAMENTO        PIC X(10).                               
001500     02  CRS-CUPO-MAXIMO         PIC 9(04).                               
001600     02  CRS-CUPO-ACTUAL         PIC 9(04).                               
001700     02  CRS-FILLER              PIC X(12) VALUE SPACES.                  
