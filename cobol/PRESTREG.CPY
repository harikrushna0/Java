000100******************************************************************        
000200*    COPY PRESTREG                                               *        
000300*    REGISTRO DE PRESTAMO - ENTRADA/SALIDA DE TRANSACCIONES      *        
000400*    UNA POSICION POR PRESTAMO SOLICITADO O DEVUELTO POR LOTE.   *        
000500******************************************************************        
000600*    PEDR 06/1991 - CREACION DEL LAYOUT PARA LOTE DE PRESTAMOS   *PEDR9100
000700*    PEDR 09/1997 - SE AGREGA LND-DIAS-MORA Y LND-VALOR-MORA     *PEDR9700
000800*                   PARA QUE EL LOTE DERIVE LA MORA SIN CONSULTAR*        
000900*                   RELOJ DEL SISTEMA                            *        
001000******************************************************************        
001100 01  REG-PRESTREG.                                                        
001200     02  LND-RECORD-ID           PIC X(10).                               
001300     02  LND-ISBN                PIC X(13).                               
001400     02  LND-MBR-ID              PIC X(10).                               
001500     02  LND-DIAS-DESDE-PRESTAMO PIC 9(04).                               
001600     02  LND-ESTADO              PIC X(01).                               
001700         88  LND-PRESTADO                 VALUE 'B'.                      
001800         88  LND-DEVUELTO                 VALUE 'R'.                      
001900         88  LND-PERDIDO                   VALUE 'L'.                     
002000         88  LND-DANADO                    VALUE 'D'.                     
002100     02  LND-DIAS-MORA           PIC 9(04).                               
002200     02  LND-VALOR-MORA          PIC S9(05)V99 COMP-3.                    
002300     02  LND-FILLER              PIC X(10) VALUE SPACES.                  
